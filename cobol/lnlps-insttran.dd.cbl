000100*****************************************************************
000110*  IT-TRAN-REC  --  PAY-INSTALLMENT TRANSACTION RECORD          *
000120*  LINE SEQUENTIAL, ONE TRANSACTION PER RECORD, READ BY INSTPOST *
000130*  NO TYPE BYTE -- THIS FILE CARRIES ONLY PAY-INSTALLMENT ROWS.  *
000140*****************************************************************
000150 01  IT-TRAN-REC.
000160     05  IT-PAY-INST-LOAN-ID             PIC 9(9).
000170     05  IT-PAY-INST-AMOUNT              PIC S9(13)V99.
000180     05  FILLER                          PIC X(20).
