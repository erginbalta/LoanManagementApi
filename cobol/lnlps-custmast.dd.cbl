000100*****************************************************************
000110*  CN-REC  --  CUSTOMER MASTER RECORD                           *
000120*  LOAN CONTROL SYSTEM (LNCTL2503) CUSTOMER MASTER FILE         *
000130*  ONE RECORD PER CUSTOMER, RELATIVE ORG, KEY = CN-ID           *
000140*****************************************************************
000150 01  CN-REC.
000160     05  CN-KEY-FIELDS.
000170         10  CN-ID                       PIC 9(9).
000180         10  CN-ID-R REDEFINES CN-ID.
000190*           OLD PASSBOOK NUMBERS WERE 6 DIGITS BEFORE THE 1988
000200*           CONVERSION TO THE 9-DIGIT CUSTOMER ID -- KEPT FOR
000210*           CROSS-REFERENCE ON PRE-CONVERSION PAPER FILES ONLY.
000220             15  FILLER                  PIC 9(3).
000230             15  CN-ID-OLD-6              PIC 9(6).
000240     05  CN-NAME-FIELDS.
000250         10  CN-NAME                     PIC X(30).
000260         10  CN-SURNAME                  PIC X(30).
000270     05  CN-CREDIT-FIELDS.
000280         10  CN-CREDIT-LIMIT             PIC S9(13)V99 COMP-3.
000290         10  CN-USED-CREDIT-LIMIT        PIC S9(13)V99 COMP-3.
000300*  AVAILABLE CREDIT IS NOT STORED -- IT IS ALWAYS DERIVED AS
000310*  CN-CREDIT-LIMIT MINUS CN-USED-CREDIT-LIMIT AT ORIGINATION TIME.
000320*  NOTE CN-USED-CREDIT-LIMIT IS POSTED UP AT ORIGINATION AND IS
000330*  NEVER POSTED BACK DOWN AS INSTALLMENTS PAY OFF -- THIS IS BY
000340*  DESIGN OF THE ORIGINAL ORIGINATION LOGIC, NOT A DEFECT OF THIS
000350*  COPYBOOK.  SEE LOANPOST 2070-POST-USED-LIMIT.
000360     05  CN-STATUS-FIELDS.
000370*  RESERVED FOR A CLOSED-ACCOUNT PURGE JOB THAT HAS NEVER BEEN
000380*  WRITTEN -- CN-STATUS-CD IS STAMPED 'A' AT CREATE TIME AND
000390*  NOTHING ELSE IN THIS SYSTEM EVER TESTS OR CHANGES IT.
000400         10  CN-STATUS-CD                PIC X(1).
000410             88  CN-STAT-ACTIVE           VALUE 'A'.
000420             88  CN-STAT-CLOSED           VALUE 'C'.
000430         10  CN-OPEN-DATE                PIC 9(8).
000440         10  CN-OPEN-DATE-R REDEFINES CN-OPEN-DATE.
000450             15  CN-OPEN-YYYY            PIC 9(4).
000460             15  CN-OPEN-MM              PIC 9(2).
000470             15  CN-OPEN-DD              PIC 9(2).
000480     05  FILLER                          PIC X(40).
