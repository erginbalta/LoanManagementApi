000100*THIS IS THE LIVE LOAN MASTER LAYOUT AS RUN IN PRODUCTION
000110*THIS IS THE LIVE LOAN MASTER LAYOUT AS RUN IN PRODUCTION
000120*THIS IS THE LIVE LOAN MASTER LAYOUT AS RUN IN PRODUCTION
000130 01  LN1100-REC.
000140     05  LN1100-KEY-FIELDS.
000150         10  LN1100-ID                   PIC 9(9).
000160         10  LN1100-ID-6 REDEFINES LN1100-ID PIC 9(6).
000170         10  LN1100-CUST-ID              PIC 9(9).
000180*  NEXT FIELD IS THE ONE-BASED SEQUENCE NUMBER OF THIS LOAN
000190*  WITHIN THE CUSTOMER'S FOLDER ON THE OLD SYSTEM -- NOT USED
000200*  BY LOANPOST/INSTPOST/INSTGEN, KEPT FOR THE CONVERSION AUDIT.
000210         10  LN1100-CUST-SEQ-NO          PIC 9(3).
000220     05  LN1100-TERMS.
000230         10  LN1100-AMOUNT               PIC S9(13)V99 COMP-3.
000240         10  LN1100-NUM-INSTALLMENTS     PIC 9(4).
000250         10  LN1100-INTEREST-RATE        PIC S9(1)V999 COMP-3.
000260********************* ORIGINATION DATE **************************
000270         10  LN1100-CREATE-DATE          PIC 9(8).
000280         10  LN1100-CREATE-DATE-R REDEFINES LN1100-CREATE-DATE.
000290             15  LN1100-CREATE-YYYY      PIC 9(4).
000300             15  LN1100-CREATE-MM        PIC 9(2).
000310             15  LN1100-CREATE-DD        PIC 9(2).
000320     05  LN1100-STATUS-FIELDS.
000330         10  LN1100-IS-PAID              PIC X(1).
000340             88  LN1100-PAID-YES          VALUE 'Y'.
000350             88  LN1100-PAID-NO           VALUE 'N'.
000360******************** CARRIED FROM 1996 ARM PILOT ****************
000370*  THE FOLLOWING BLOCK WAS ADDED FOR A VARIABLE-RATE LOAN PILOT
000380*  THAT WAS CANCELLED BEFORE GOING LIVE (SEE 1996 CHANGE-LOG).
000390*  NOTHING IN THIS SYSTEM POSTS OR READS THESE FIELDS -- KEPT SO
000400*  THE RECORD LENGTH MATCHES WHAT IS ALREADY ON THE LOAN MASTER
000410*  FILE ON DISK.  DO NOT REMOVE WITHOUT A FILE-CONVERT JOB.
000420         10  LN1100-ARM-PLAN-ID          PIC X(4).
000430         10  LN1100-ARM-RATE-CHG-DATE    PIC 9(8).
000440         10  LN1100-ARM-RATE-CHG-DATE-R
000450                 REDEFINES LN1100-ARM-RATE-CHG-DATE.
000460             15  LN1100-ARM-CHG-YYYY     PIC 9(4).
000470             15  LN1100-ARM-CHG-MM       PIC 9(2).
000480             15  LN1100-ARM-CHG-DD       PIC 9(2).
000490     05  FILLER                          PIC X(60).
