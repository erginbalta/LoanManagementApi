000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     INSTGEN.
000120 AUTHOR.         M P LOWELL.
000130 INSTALLATION.   LOAN CONTROL SYSTEMS - BATCH SERVICES.
000140 DATE-WRITTEN.   04/02/1993.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  INSTGEN  --  ALTERNATE AMORTIZING SCHEDULE GENERATOR         *
000190*  STANDALONE UTILITY, RUN FROM THE COMMAND LINE AGAINST ONE    *
000200*  LOAN AT A TIME, e.g.  INSTGEN 000123456                      *
000210*  BUILDS A LEVEL-PAYMENT AMORTIZATION SCHEDULE FOR THE GIVEN   *
000220*  LOAN INSTEAD OF THE FLAT-ADD-ON SCHEDULE LOANPOST WRITES AT  *
000230*  ORIGINATION.  NOT CALLED BY LOANPOST OR INSTPOST - THIS IS   *
000240*  RUN SEPARATELY BY LOAN OPS WHEN AN AMORTIZING QUOTE IS       *
000250*  NEEDED FOR COMPARISON PURPOSES.                               *
000260*****************************************************************
000270*                     C H A N G E   L O G                       *
000280*  ---------------------------------------------------------    *
000290*  04/02/93  MPL  0055  ORIGINAL PROGRAM WRITTEN PER LOAN OPS     CR-0055
000300*            REQUEST 93-02 (AMORTIZING QUOTE COMPARISON TOOL).    CR-0055
000310*  09/23/93  MPL  0061  ADDED POSTING LOG OUTPUT PER AUDIT        CR-0061
000320*            FINDING 93-06, SAME CHANGE AS THE POSTING JOBS.      CR-0061
000330*  08/04/98  RTC  0092  YEAR 2000 REMEDIATION - DUE DATES         Y2K-098
000340*            EXPANDED FROM 6 TO 8 DIGIT CCYYMMDD, SAME CHANGE     Y2K-098
000350*            AS LOANPOST Y2K-098.                                 Y2K-098
000360*  03/11/99  RTC  0097  Y2K FOLLOW-UP - VERIFIED MONTH-ROLL       Y2K-099
000370*            LOGIC ACROSS THE 1999/2000 BOUNDARY.                 Y2K-099
000371*  02/06/03  BLK  0111  ADDED THE NOT-YET-RECONCILED SWITCH       CR-0111
000372*            BELOW SO THE END-OF-RUN MESSAGE REMINDS THE          CR-0111
000373*            OPERATOR THIS IS A QUOTE TOOL, NOT A REPLACEMENT     CR-0111
000374*            FOR THE ORIGINATION SCHEDULE, PER LOAN OPS REQUEST   CR-0111
000375*            03-014 (OPERATORS WERE FILING QUOTES AS IF THEY      CR-0111
000376*            WERE THE OFFICIAL SCHEDULE).                         CR-0111
000380*  ---------------------------------------------------------    *
000390*  NOTE (MPL, 04/02/93): THIS GENERATOR HAS NEVER BEEN          *
000400*  RECONCILED AGAINST THE FLAT-ADD-ON FIGURES LOANPOST WRITES   *
000410*  AT ORIGINATION - LOAN OPS USES IT ONLY AS A ROUGH QUOTE      *
000420*  COMPARISON, NOT AS A REPLACEMENT SCHEDULE.  DO NOT WIRE      *
000430*  THIS INTO LOANPOST WITHOUT SIGN-OFF FROM LOAN OPS.           *
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000461*  CONSOLE IS CRT BECAUSE THIS PROGRAM IS RUN INTERACTIVELY FROM
000462*  A TERMINAL, NOT SUBMITTED AS A BATCH JOB LIKE THE OTHER THREE
000463*  PROGRAMS IN THIS SUITE -- LOAN OPS TYPES THE LOAN ID AND
000464*  WATCHES THE SCHEDULE GET WRITTEN, THEN KEYS THE RESULT INTO
000465*  A QUOTE WORKSHEET BY HAND.
000470 SPECIAL-NAMES.
000480     CONSOLE IS CRT.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT LN-MASTER-FILE ASSIGN TO DYNAMIC LN-MSTR-PATH
000530            ORGANIZATION IS RELATIVE
000540            ACCESS MODE IS DYNAMIC
000550            RELATIVE KEY IS WS-LN-KEY
000560            FILE STATUS IS WS-LN-STATUS.
000570     SELECT IN-MASTER-FILE ASSIGN TO DYNAMIC IN-MSTR-PATH
000580            ORGANIZATION IS RELATIVE
000590            ACCESS MODE IS DYNAMIC
000600            RELATIVE KEY IS WS-IN-KEY
000610            FILE STATUS IS WS-IN-STATUS.
000620     SELECT POST-LOG-FILE ASSIGN TO DYNAMIC POST-LOG-PATH
000630            ORGANIZATION RECORD SEQUENTIAL.
000640*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*
000680 FD  LN-MASTER-FILE
000690     LABEL RECORDS ARE STANDARD.
000700 COPY 'lnlps-loanmast.dd.cbl'.
000710*
000720 FD  IN-MASTER-FILE
000730     LABEL RECORDS ARE STANDARD.
000740 COPY 'lnlps-instmast.dd.cbl'.
000750*
000760 FD  POST-LOG-FILE
000770     LABEL RECORDS ARE STANDARD.
000780 COPY 'lnlps-postlog.dd.cbl'.
000790*
000800 WORKING-STORAGE SECTION.
000801*****************************************************************
000802*  THIS PROGRAM OPENS THE MASTER FILES I-O EVEN THOUGH IT ONLY   *
000803*  EVER READS LN-MASTER-FILE AND ONLY EVER WRITES NEW ROWS TO    *
000804*  IN-MASTER-FILE -- I-O WAS CHOSEN OVER INPUT/OUTPUT SO A       *
000805*  FUTURE RELEASE COULD REWRITE THE LOAN'S SCHEDULE-GENERATED    *
000806*  FLAG WITHOUT A FILE-CONTROL CHANGE.  NO SUCH FLAG EXISTS      *
000807*  TODAY -- LOAN OPS HAS NOT ASKED FOR ONE.                      *
000808*****************************************************************
000810 01  WS-FILE-PATHS.
000820     05  LN-MSTR-PATH.
000830         10  FILLER              PIC X(14) VALUE
000840                 '/users/public/'.
000850         10  LN-MSTR-NAME        PIC X(30) VALUE
000860                 'loanmast.dat'.
000870     05  IN-MSTR-PATH.
000880         10  FILLER              PIC X(14) VALUE
000890                 '/users/public/'.
000900         10  IN-MSTR-NAME        PIC X(30) VALUE
000910                 'instmast.dat'.
000920     05  POST-LOG-PATH.
000930         10  FILLER              PIC X(14) VALUE
000940                 '/users/public/'.
000950         10  POST-LOG-NAME       PIC X(30) VALUE
000960                 'instgen.log'.
000970 01  WS-COMMAND-LINE             PIC X(100).
000980 01  WS-LOAN-ID-ARG              PIC X(9).
000981*
000982*  77-LEVEL STANDALONE ITEM -- THIS SHOP CARRIED SWITCHES AT THE
000983*  77 LEVEL BEFORE THE WS-SWITCHES GROUPING CONVENTION TOOK
000984*  HOLD SHOPWIDE IN '92; INSTGEN WAS WRITTEN THE FOLLOWING YEAR
000985*  BUT M P LOWELL CAME FROM THE OLDER REPORT-WRITER SHOP AND
000986*  KEPT THE 77-LEVEL HABIT FOR THIS ONE ITEM.  SET IN 9900-END-
000987*  RUN, NOT TESTED ANYWHERE ELSE -- IT ONLY DRIVES THE OPERATOR
000988*  REMINDER MESSAGE, SEE CR-0111 ABOVE.
000989 77  WS-NOT-RECONCILED-SW        PIC X(1)  VALUE 'Y'.
000990     88  WS-QUOTE-NOT-OFFICIAL         VALUE 'Y'.
000991*
000992 01  WS-SWITCHES.
001000     05  WS-LN-STATUS            PIC X(2)  VALUE SPACES.
001010         88  WS-LN-FOUND                  VALUE '00'.
001020     05  WS-IN-STATUS            PIC X(2)  VALUE SPACES.
001030         88  WS-IN-FOUND                  VALUE '00'.
001035     05  FILLER                  PIC X(1).
001040 01  WS-COUNTERS.
001050     05  WS-LN-KEY               PIC 9(9)  COMP.
001060     05  WS-IN-KEY               PIC 9(9)  COMP.
001070     05  WS-NEXT-INST-ID         PIC 9(9)  COMP VALUE 0.
001080     05  I                       PIC S9(4) COMP.
001085     05  FILLER                  PIC X(1).
001090*
001100*  AMORTIZATION WORK FIELDS.  MONTHLY-RATE IS COMPUTED THE
001110*  SAME WAY LOAN OPS SPECIFIED IN REQUEST 93-02 -- SEE THE
001120*  NOTE IN THE PROGRAM BANNER ABOVE ABOUT RECONCILIATION.
001121*  FIELD WIDTHS BELOW WERE SIZED BY M P LOWELL AGAINST THE
001122*  LARGEST LOAN AMOUNT ON FILE AT THE TIME (SEE 93-02 WORKPAPERS
001123*  IN THE LOAN OPS FILE CABINET, BINDER 3) AND HAVE NEVER
001124*  OVERFLOWED IN PRODUCTION SINCE.
001130*
001140 01  WS-AMORT-FIELDS.
001150     05  WS-MONTHLY-RATE         PIC S9(3)V9(7).
001160     05  WS-ONE-PLUS-RATE        PIC S9(3)V9(7).
001170     05  WS-RATE-POWER           PIC S9(3)V9(7).
001180     05  WS-DENOMINATOR          PIC S9(3)V9(7).
001190     05  WS-NUMERATOR            PIC S9(13)V9(7).
001200     05  WS-PAYMENT              PIC S9(13)V99.
001210     05  WS-TERM                 PIC 9(4)  COMP.
001215     05  FILLER                  PIC X(1).
001220 01  WS-SCHED-DATE-FIELDS.
001221*  WS-SCHED-DATE AND ITS REDEFINE CARRY THE RUNNING DUE DATE AS
001222*  THE MONTH-ROLL LOOP BELOW ADVANCES IT -- SPLIT INTO CCYY/MM/
001223*  DD PIECES BECAUSE THE MONTH-ROLL ARITHMETIC IS EASIER ON THE
001224*  SEPARATE COMP FIELDS THAN ON THE PACKED 8-DIGIT FORM, THE
001225*  SAME TRADE-OFF LOANPOST MAKES IN ITS OWN SCHEDULE BUILDER.
001230     05  WS-SCHED-YYYY           PIC 9(4)  COMP.
001240     05  WS-SCHED-MM             PIC 9(2)  COMP.
001250     05  WS-SCHED-DD             PIC 9(2)  COMP.
001260     05  WS-SCHED-DATE           PIC 9(8).
001270     05  WS-SCHED-DATE-R REDEFINES WS-SCHED-DATE.
001280         10  WS-SCHED-CCYY       PIC 9(4).
001290         10  WS-SCHED-MM2        PIC 9(2).
001300         10  WS-SCHED-DD2        PIC 9(2).
001305     05  FILLER                  PIC X(1).
001310 PROCEDURE DIVISION.
001320*
001321*****************************************************************
001322*  A010-MAIN-LINE VALIDATES THE COMMAND-LINE ARGUMENT BEFORE     *
001323*  DOING ANYTHING ELSE -- THIS IS THE ONLY ONE OF THE FOUR       *
001324*  PROGRAMS IN THIS SUITE THAT TAKES OPERATOR INPUT DIRECTLY,    *
001325*  SO IT IS ALSO THE ONLY ONE THAT HAS TO GUARD AGAINST A        *
001326*  BLANK OR NON-NUMERIC ARGUMENT BEFORE TOUCHING A FILE.         *
001327*****************************************************************
001330 A010-MAIN-LINE.
001340     DISPLAY SPACES UPON CRT.
001350     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001360     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001370         INTO WS-LOAN-ID-ARG.
001380     IF WS-LOAN-ID-ARG = SPACES OR WS-LOAN-ID-ARG NOT NUMERIC
001390         DISPLAY '!!!! ENTER A LOAN ID ON THE COMMAND LINE !!!!'
001400             UPON CRT
001410         STOP RUN.
001420     MOVE WS-LOAN-ID-ARG TO WS-LN-KEY.
001430     PERFORM 0100-INITIALIZE.
001440     PERFORM 8200-GET-LOAN THRU 8200-EXIT.
001450     IF NOT WS-LN-FOUND
001451*  A TYPO'D LOAN ID IS THE MOST COMMON WAY THIS PROGRAM IS
001452*  MISUSED -- THE MESSAGE ECHOES THE ARGUMENT BACK SO THE
001453*  OPERATOR CAN SEE WHAT WAS ACTUALLY TYPED, NOT JUST THAT
001454*  SOMETHING WENT WRONG.
001460         DISPLAY 'LOAN NOT FOUND - ' WS-LOAN-ID-ARG UPON CRT
001470         PERFORM 9900-END-RUN
001480         STOP RUN.
001490     PERFORM 8700-FIND-HIGH-INST-ID THRU 8700-EXIT.
001500     PERFORM 2000-GENERATE-SCHEDULE THRU 2000-EXIT.
001510     PERFORM 9900-END-RUN.
001520     STOP RUN.
001530*
001540 0100-INITIALIZE.
001541*  NO PRIMING READ HERE -- UNLIKE THE THREE TRANSACTION-DRIVEN
001542*  PROGRAMS, INSTGEN HAS EXACTLY ONE UNIT OF WORK PER RUN (THE
001550     OPEN I-O LN-MASTER-FILE.
001551*  ONE LOAN NAMED ON THE COMMAND LINE), SO THERE IS NO READ-
001552*  AHEAD LOOP TO PRIME.
001560     OPEN I-O IN-MASTER-FILE.
001570     OPEN OUTPUT POST-LOG-FILE.
001580 0100-EXIT.
001590     EXIT.
001600*
001610*  ALTERNATE AMORTIZING GENERATOR.  MONTHLY-RATE PER REQUEST
001620*  93-02 IS THE ANNUAL RATE DIVIDED BY 12 AND THEN BY 100 --
001630*  THIS DOUBLE-DIVIDES THE RATE, WHICH ALREADY ARRIVES AS A
001640*  DECIMAL FRACTION (E.G. 0.200 FOR 20 PERCENT) ON LN1100-
001650*  INTEREST-RATE, NOT AS A WHOLE-NUMBER PERCENTAGE.  LOAN OPS
001660*  SIGNED OFF ON REQUEST 93-02 AS WRITTEN - DO NOT "CORRECT"
001670*  THIS WITHOUT A NEW REQUEST NUMBER, SEE BANNER NOTE ABOVE.
001671*  (FIELD HISTORY: A JUNIOR PROGRAMMER FLAGGED THIS AS A BUG
001672*  DURING THE '98 Y2K SWEEP.  RTC CHECKED WITH LOAN OPS, WHO
001673*  CONFIRMED THE QUOTE TOOL'S FIGURES HAD BEEN "CLOSE ENOUGH"
001674*  FOR COMPARISON PURPOSES FOR FIVE YEARS AND DECLINED TO
001675*  REQUEST A CHANGE.  LOGGED HERE SO THE NEXT PERSON WHO SPOTS
001676*  IT DOES NOT HAVE TO RE-ASK THE SAME QUESTION.)
001680*
001690 2000-GENERATE-SCHEDULE.
001700     COMPUTE WS-MONTHLY-RATE =
001710         LN1100-INTEREST-RATE / 12 / 100.
001720     MOVE LN1100-NUM-INSTALLMENTS TO WS-TERM.
001730     PERFORM 4000-COMPUTE-PAYMENT THRU 4000-EXIT.
001740     MOVE LN1100-CREATE-YYYY TO WS-SCHED-YYYY.
001750     MOVE LN1100-CREATE-MM   TO WS-SCHED-MM.
001760     MOVE LN1100-CREATE-DD   TO WS-SCHED-DD.
001770     MOVE 1 TO I.
001780 2010-SCHED-LOOP.
001781*  LOOP RUNS ONE ITERATION PER INSTALLMENT, MONTH-ROLLING THE
001782*  DUE DATE EACH TIME -- SAME SHAPE AS LOANPOST'S SCHEDULE
001783*  BUILDER BUT WALKED VIA GO TO RATHER THAN AN OUT-OF-LINE
001784*  PERFORM, SINCE INSTGEN PREDATES THE SHOP'S '94 STYLE GUIDE
001785*  THAT STANDARDIZED ON PERFORM ... THRU FOR NEW SCHEDULE CODE.
001790     IF I > WS-TERM
001800         GO TO 2000-EXIT.
001810     ADD 1 TO WS-SCHED-MM.
001820     IF WS-SCHED-MM > 12
001830         MOVE 1 TO WS-SCHED-MM
001840         ADD 1 TO WS-SCHED-YYYY.
001850     MOVE WS-SCHED-YYYY TO WS-SCHED-CCYY.
001860     MOVE WS-SCHED-MM   TO WS-SCHED-MM2.
001870     MOVE WS-SCHED-DD   TO WS-SCHED-DD2.
001880     ADD 1 TO WS-NEXT-INST-ID.
001890     MOVE SPACES          TO IN-REC.
001900     MOVE WS-NEXT-INST-ID TO in-id.
001910     MOVE LN1100-ID       TO in-loan-id.
001920     MOVE I               TO in-number.
001930     MOVE WS-PAYMENT      TO in-amount.
001940     MOVE ZERO            TO in-paid-amount.
001950     MOVE WS-SCHED-DATE   TO in-due-date.
001960     MOVE ZERO            TO in-payment-date.
001970     MOVE 'N'             TO in-is-paid.
001980     MOVE WS-NEXT-INST-ID TO WS-IN-KEY.
001990     WRITE IN-REC
002000         INVALID KEY DISPLAY 'SCHEDULE WRITE FAILED' UPON CRT.
002010     ADD 1 TO I.
002020     GO TO 2010-SCHED-LOOP.
002030 2000-EXIT.
002040     EXIT.
002050*
002060*  LEVEL-PAYMENT ANNUITY FORMULA.
002070*  P = (A x r) / (1 - (1+r) ** -n)
002080*
002081*  THIS IS THE STANDARD LEVEL-PAYMENT FORMULA FROM THE LENDING
002082*  DIVISION'S DESK PROCEDURES MANUAL (SECTION 7, AMORTIZATION
002083*  MATH) -- NOT DERIVED HERE, JUST TRANSCRIBED.  IF THE FORMULA
002084*  EVER LOOKS WRONG, CHECK THE DESK PROCEDURE FIRST BEFORE
002085*  ASSUMING THE COBOL HAS A TYPO.
002090 4000-COMPUTE-PAYMENT.
002100     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
002110     COMPUTE WS-RATE-POWER =
002120         WS-ONE-PLUS-RATE ** WS-TERM.
002130     COMPUTE WS-DENOMINATOR = 1 - (1 / WS-RATE-POWER).
002140     COMPUTE WS-NUMERATOR =
002150         LN1100-AMOUNT * WS-MONTHLY-RATE.
002160     COMPUTE WS-PAYMENT ROUNDED =
002170         WS-NUMERATOR / WS-DENOMINATOR.
002180 4000-EXIT.
002190     EXIT.
002200*
002210 8200-GET-LOAN.
002211*  SAME SHARED-LOOKUP IDIOM AS THE OTHER THREE PROGRAMS -- NO
002212*  CALLABLE SUBPROGRAM IN THIS SHOP, SO EACH PROGRAM CARRIES
002213*  ITS OWN COPY OF THE LOAN-MASTER READ-BY-KEY PARAGRAPH.
002220     READ LN-MASTER-FILE
002230         INVALID KEY MOVE '23' TO WS-LN-STATUS.
002240 8200-EXIT.
002250     EXIT.
002260*
002270 8700-FIND-HIGH-INST-ID.
002271*  SAME HIGH-KEY-SEED IDIOM AS THE POSTING PROGRAMS USE FOR
002272*  THEIR OWN NEXT-ID COUNTERS, SCOPED HERE TO IN-MASTER-FILE
002273*  SINCE THIS PROGRAM ONLY EVER ADDS INSTALLMENT ROWS.
002280     MOVE ZERO TO WS-NEXT-INST-ID.
002290 8710-SCAN-LOOP.
002300     READ IN-MASTER-FILE NEXT RECORD
002310         AT END GO TO 8700-EXIT.
002320     IF in-id > WS-NEXT-INST-ID
002330         MOVE in-id TO WS-NEXT-INST-ID.
002340     GO TO 8710-SCAN-LOOP.
002350 8700-EXIT.
002360     EXIT.
002370*
002380 9000-WRITE-POST-LOG.
002381*  UNLIKE THE THREE POSTING PROGRAMS, INSTGEN NEVER WRITES A
002382*  REJECTED LOG ENTRY -- IF THE LOAN WAS NOT FOUND THE RUN
002383*  STOPS BEFORE THIS PARAGRAPH IS EVER REACHED (SEE A010-
002384*  MAIN-LINE ABOVE), SO EVERY LOG LINE THIS PROGRAM WRITES IS
002385*  AN ACCEPTED SCHEDULE GENERATION.
002390     MOVE 'INSTGEN'          TO PL-PROGRAM-ID.
002400     MOVE 'GENERATE-SCHEDULE' TO PL-TRAN-TYPE.
002410     MOVE LN1100-ID          TO PL-KEY-1.
002420     MOVE ZERO               TO PL-KEY-2.
002430     MOVE 'ACCEPTED'         TO PL-OUTCOME.
002440     MOVE SPACES             TO PL-REASON-CODE.
002450     MOVE WS-PAYMENT         TO PL-AMOUNT-1.
002460     MOVE ZERO               TO PL-AMOUNT-2.
002470     MOVE WS-TERM            TO PL-COUNT-1.
002480     WRITE PL-REC.
002490 9000-EXIT.
002500     EXIT.
002510*
002520 9900-END-RUN.
002521*  DISPLAYS THE QUOTE-NOT-OFFICIAL REMINDER (CR-0111) EVERY
002522*  TIME THIS PROGRAM RUNS -- WS-NOT-RECONCILED-SW IS ALWAYS
002523*  'Y' TODAY SINCE THERE IS NO RECONCILIATION LOGIC IN THIS
002524*  PROGRAM, BUT THE SWITCH IS LEFT IN PLACE AS A DEFENSIVE
002525*  HOOK SHOULD A FUTURE RELEASE ADD ONE.
002530     IF WS-LN-FOUND
002540         PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002550     DISPLAY 'INSTGEN - SCHEDULE GENERATION COMPLETE' UPON CRT.
002560     IF WS-QUOTE-NOT-OFFICIAL
002570         DISPLAY 'INSTGEN - REMINDER: QUOTE ONLY, NOT THE '
002580             'OFFICIAL ORIGINATION SCHEDULE' UPON CRT.
002590     CLOSE LN-MASTER-FILE.
002600     CLOSE IN-MASTER-FILE.
002610     CLOSE POST-LOG-FILE.
002620 9900-EXIT.
002630     EXIT.
