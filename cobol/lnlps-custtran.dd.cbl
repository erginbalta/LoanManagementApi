000100*****************************************************************
000110*  CN-TRAN-REC  --  CUSTOMER TRANSACTION RECORD                 *
000120*  LINE SEQUENTIAL, ONE TRANSACTION PER RECORD, READ BY CUSTPOST *
000130*  CT-TYPE  'C' = CREATE-CUSTOMER   'U' = UPDATE-CREDIT-LIMIT    *
000140*****************************************************************
000150 01  CN-TRAN-REC.
000160     05  CT-TYPE                         PIC X(1).
000170         88  CT-CREATE-CUSTOMER           VALUE 'C'.
000180         88  CT-UPDATE-CREDIT-LIMIT       VALUE 'U'.
000190     05  CT-CREATE-CUST-DATA.
000200         10  CT-CUST-NAME                PIC X(30).
000210         10  CT-CUST-SURNAME             PIC X(30).
000220         10  CT-CUST-CREDIT-LIMIT        PIC S9(13)V99.
000230         10  FILLER                      PIC X(20).
000240     05  CT-UPDATE-LIMIT-DATA REDEFINES CT-CREATE-CUST-DATA.
000250         10  CT-CUST-ID                  PIC 9(9).
000260         10  CT-NEW-LIMIT                PIC S9(13)V99.
000270         10  FILLER                      PIC X(63).
