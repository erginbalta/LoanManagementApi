000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LOANPOST.
000120 AUTHOR.         J R HUTCHENS.
000130 INSTALLATION.   LOAN CONTROL SYSTEMS - BATCH SERVICES.
000140 DATE-WRITTEN.   05/02/1989.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  LOANPOST  --  LOAN ORIGINATION AND LUMP-SUM PAYMENT PROGRAM  *
000190*  READS LN-TRAN-FILE, ONE TRANSACTION PER RECORD.  LT-TYPE     *
000200*  'O' ORIGINATES A NEW LOAN AGAINST THE CUSTOMER'S CREDIT      *
000210*  LIMIT AND BUILDS THE EQUAL-INSTALLMENT SCHEDULE.  LT-TYPE    *
000220*  'P' APPLIES A LUMP-SUM PAYMENT ACROSS THE LOAN'S UNPAID      *
000230*  INSTALLMENTS IN DUE-DATE ORDER, WHOLE INSTALLMENTS ONLY.     *
000240*****************************************************************
000250*                     C H A N G E   L O G                       *
000260*  ---------------------------------------------------------    *
000270*  05/02/89  JRH  0002  ORIGINAL PROGRAM WRITTEN.                 CR-0002
000280*  08/17/89  JRH  0011  ADDED CREDIT LIMIT CHECK AT               CR-0011
000290*            ORIGINATION PER LOAN OPS REQUEST 89-140.             CR-0011
000300*  02/06/90  JRH  0015  CORRECTED SCHEDULE DUE-DATE ROLL WHEN     CR-0015
000310*            ORIGINATION FALLS IN DECEMBER (YEAR DID NOT          CR-0015
000320*            INCREMENT).                                          CR-0015
000330*  12/03/90  DKS  0026  RELATIVE FILE CONVERSION FOR LOAN AND     CR-0026
000340*            INSTALLMENT MASTERS - BOTH WERE SEQUENTIAL           CR-0026
000350*            PRIOR TO THIS RELEASE.                               CR-0026
000360*  06/14/91  DKS  0033  ADDED LUMP-SUM PAYMENT TRANSACTION        CR-0033
000370*            (LT-TYPE 'P') - PREVIOUSLY A SEPARATE JOB.           CR-0033
000380*  10/22/92  MPL  0047  INSTALLMENT AMOUNT NOW ROUNDED HALF-UP    CR-0047
000390*            PER ACCOUNTING REQUEST - WAS TRUNCATING.             CR-0047
000400*  09/23/93  MPL  0059  ADDED POSTING LOG OUTPUT PER AUDIT        CR-0059
000410*            FINDING 93-06 (SAME AUDIT AS CUSTPOST CR-0058).      CR-0059
000420*  08/04/98  RTC  0092  YEAR 2000 REMEDIATION - LN1100-CREATE-    Y2K-098
000430*            DATE AND INST DUE/PAYMENT DATES EXPANDED FROM 6      Y2K-098
000440*            TO 8 DIGIT CCYYMMDD THROUGHOUT THIS PROGRAM.         Y2K-098
000450*  03/11/99  RTC  0095  Y2K FOLLOW-UP - VERIFIED SCHEDULE ROLLS   Y2K-099
000460*            CORRECTLY ACROSS THE 1999/2000 BOUNDARY.             Y2K-099
000470*  07/29/02  BLK  0105  ADDED REJECT REASON CODES TO POSTING      CR-0105
000480*            LOG, SAME CHANGE AS CUSTPOST CR-0104.                CR-0105
000481*  11/12/02  BLK  0112  ADDED DEFENSIVE INTEREST RATE DOMAIN      CR-0112
000482*            CHECK AT ORIGINATION (.100-.500) PER AUDIT           CR-0112
000483*            FINDING 02-115 - A BAD-RATE RECORD HAD SLIPPED       CR-0112
000484*            THROUGH FROM A VENDOR FEED.                          CR-0112
000485*  11/12/02  BLK  0113  ADDED END-OF-RUN CUSTOMER LOAN LISTING    CR-0113
000486*            WITH OPTIONAL PAID/INSTALLMENT-COUNT FILTERS PER     CR-0113
000487*            LOAN OPS REQUEST 02-114.                             CR-0113
000488*  02/06/03  BLK  0114  ADDED WS-SCHED-OVERFLOW-SW BELOW AFTER    CR-0114
000489*            A 30-INSTALLMENT TEST LOAN OVERRAN WS-SCHEDULE-      CR-0114
000490*            TABLE'S 24-ENTRY BOUND DURING PARALLEL TEST -- NO    CR-0114
000491*            SUCH LOAN HAS EVER REACHED PRODUCTION SINCE          CR-0114
000492*            2030-VALIDATE-INST-COUNT ONLY ALLOWS 6/9/12/24, BUT  CR-0114
000493*            THE GUARD IS CHEAP INSURANCE AGAINST THAT VALIDATION CR-0114
000494*            EVER BEING RELAXED WITHOUT SOMEONE REMEMBERING THE   CR-0114
000495*            TABLE BOUND.                                         CR-0114
000496*  ---------------------------------------------------------    *
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000521*  NO CONSOLE-SPECIFIC SPECIAL-NAMES ENTRY -- THIS IS A BATCH
000522*  JOB LIKE CUSTPOST AND INSTPOST, NOT AN OPERATOR-DRIVEN
000523*  UTILITY LIKE INSTGEN.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000561*  THIS IS THE ONLY ONE OF THE FOUR PROGRAMS THAT OPENS ALL
000562*  THREE MASTER FILES AT ONCE -- ORIGINATION TOUCHES CUSTOMER-
000563*  MASTER (CREDIT LIMIT), LOAN-MASTER (THE NEW LOAN), AND
000564*  INSTALLMENT-MASTER (THE NEW SCHEDULE) IN ONE TRANSACTION.
000570     SELECT LN-TRAN-FILE  ASSIGN TO DYNAMIC LN-TRAN-PATH
000580            ORGANIZATION RECORD SEQUENTIAL.
000590     SELECT CN-MASTER-FILE ASSIGN TO DYNAMIC CN-MSTR-PATH
000600            ORGANIZATION IS RELATIVE
000610            ACCESS MODE IS DYNAMIC
000620            RELATIVE KEY IS WS-CN-KEY
000630            FILE STATUS IS WS-CN-STATUS.
000640     SELECT LN-MASTER-FILE ASSIGN TO DYNAMIC LN-MSTR-PATH
000650            ORGANIZATION IS RELATIVE
000660            ACCESS MODE IS DYNAMIC
000670            RELATIVE KEY IS WS-LN-KEY
000680            FILE STATUS IS WS-LN-STATUS.
000690     SELECT IN-MASTER-FILE ASSIGN TO DYNAMIC IN-MSTR-PATH
000700            ORGANIZATION IS RELATIVE
000710            ACCESS MODE IS DYNAMIC
000720            RELATIVE KEY IS WS-IN-KEY
000730            FILE STATUS IS WS-IN-STATUS.
000740     SELECT POST-LOG-FILE ASSIGN TO DYNAMIC POST-LOG-PATH
000750            ORGANIZATION RECORD SEQUENTIAL.
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 FD  LN-TRAN-FILE
000810     LABEL RECORDS ARE STANDARD.
000820 COPY 'lnlps-loantran.dd.cbl'.
000830*
000840 FD  CN-MASTER-FILE
000850     LABEL RECORDS ARE STANDARD.
000860 COPY 'lnlps-custmast.dd.cbl'.
000870*
000880 FD  LN-MASTER-FILE
000890     LABEL RECORDS ARE STANDARD.
000900 COPY 'lnlps-loanmast.dd.cbl'.
000910*
000920 FD  IN-MASTER-FILE
000930     LABEL RECORDS ARE STANDARD.
000940 COPY 'lnlps-instmast.dd.cbl'.
000950*
000960 FD  POST-LOG-FILE
000970     LABEL RECORDS ARE STANDARD.
000980 COPY 'lnlps-postlog.dd.cbl'.
000990*
001000 WORKING-STORAGE SECTION.
001001*****************************************************************
001002*  THIS IS THE LARGEST WORKING STORAGE OF THE FOUR PROGRAMS IN   *
001003*  THIS SUITE -- LOANPOST IS THE ONLY ONE THAT BUILDS A WORKING  *
001004*  STORAGE TABLE (WS-SCHEDULE-TABLE, SEE WS-PAY-FIELDS BELOW)    *
001005*  AND THE ONLY ONE THAT VALIDATES TWO SEPARATE TRANSACTION      *
001006*  SHAPES (ORIGINATION AND LUMP-SUM PAYMENT) AGAINST THREE       *
001007*  DIFFERENT MASTER FILES.  READ THE GROUP COMMENTS BELOW BEFORE *
001008*  ADDING A NEW FIELD -- MOST NEW ORIGINATION FIELDS BELONG IN   *
001009*  WS-ORIG-FIELDS, MOST NEW PAYMENT FIELDS IN WS-PAY-FIELDS.     *
001010*****************************************************************
001020 01  WS-FILE-PATHS.
001030     05  LN-TRAN-PATH.
001040         10  FILLER              PIC X(14) VALUE
001050                 '/users/public/'.
001060         10  LN-TRAN-NAME        PIC X(30) VALUE
001070                 'loantran.dat'.
001080     05  CN-MSTR-PATH.
001090         10  FILLER              PIC X(14) VALUE
001100                 '/users/public/'.
001110         10  CN-MSTR-NAME        PIC X(30) VALUE
001120                 'custmast.dat'.
001130     05  LN-MSTR-PATH.
001140         10  FILLER              PIC X(14) VALUE
001150                 '/users/public/'.
001160         10  LN-MSTR-NAME        PIC X(30) VALUE
001170                 'loanmast.dat'.
001180     05  IN-MSTR-PATH.
001190         10  FILLER              PIC X(14) VALUE
001200                 '/users/public/'.
001210         10  IN-MSTR-NAME        PIC X(30) VALUE
001220                 'instmast.dat'.
001230     05  POST-LOG-PATH.
001240         10  FILLER              PIC X(14) VALUE
001250                 '/users/public/'.
001260         10  POST-LOG-NAME       PIC X(30) VALUE
001270                 'loanpost.log'.
001280 01  WS-SWITCHES.
001290     05  EOF-SW                  PIC 9(1)  VALUE 0.
001300         88  END-OF-TRANS                 VALUE 1.
001310     05  WS-CN-STATUS            PIC X(2)  VALUE SPACES.
001320         88  WS-CN-FOUND                  VALUE '00'.
001330     05  WS-LN-STATUS            PIC X(2)  VALUE SPACES.
001340         88  WS-LN-FOUND                  VALUE '00'.
001350     05  WS-IN-STATUS            PIC X(2)  VALUE SPACES.
001360         88  WS-IN-FOUND                  VALUE '00'.
001370         88  WS-IN-EOF                    VALUE '10'.
001375     05  FILLER                  PIC X(1).
001376*
001377*  77-LEVEL STANDALONE COUNTER -- THIS SHOP'S OLDER PROGRAMS
001378*  CARRIED THEIR SWITCHES AND SMALL COUNTERS AT THE 77 LEVEL
001379*  BEFORE THE WS-SWITCHES/WS-COUNTERS GROUPING CONVENTION TOOK
001380*  HOLD.  KEPT HERE, OUTSIDE WS-COUNTERS, PER CR-0114 SO THE
001381*  OVERFLOW GUARD STANDS OUT ON ITS OWN LINE IN A SOURCE SCAN
001382*  RATHER THAN BLENDING INTO THE ORDINARY RUN COUNTERS BELOW.
001383 77  WS-SCHED-OVERFLOW-SW        PIC X(1)  VALUE 'N'.
001384     88  WS-SCHED-OVERFLOWED           VALUE 'Y'.
001385*
001390 01  WS-COUNTERS.
001400     05  WS-CN-KEY               PIC 9(9)  COMP.
001410     05  WS-LN-KEY               PIC 9(9)  COMP.
001420     05  WS-IN-KEY               PIC 9(9)  COMP.
001430     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
001440     05  ACCEPT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001450     05  REJECT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001460     05  WS-NEXT-LOAN-ID         PIC 9(9)  COMP   VALUE 0.
001470     05  WS-NEXT-INST-ID         PIC 9(9)  COMP   VALUE 0.
001475     05  FILLER                  PIC X(1).
001480 01  WS-TODAY-FIELDS.
001490     05  WS-TODAY-CCYYMMDD.
001500         10  WS-TODAY-CCYY       PIC 9(4).
001510         10  WS-TODAY-MM         PIC 9(2).
001520         10  WS-TODAY-DD         PIC 9(2).
001525     05  FILLER                  PIC X(1).
001530*
001540*  ORIGINATION WORK FIELDS.  WS-VALID-INST-COUNT AND
001541*  WS-VALID-RATE ARE SCRATCH SWITCHES OWNED BY 2030 AND 2035
001542*  RESPECTIVELY -- NEITHER SURVIVES PAST THE PARAGRAPH THAT
001543*  SETS IT, SO DO NOT TEST EITHER ONE FROM A DIFFERENT
001544*  PARAGRAPH THAN THE ONE THAT SET IT LAST.
001550*
001560 01  WS-ORIG-FIELDS.
001570     05  WS-VALID-INST-COUNT     PIC X(1)  VALUE 'N'.
001580         88  WS-COUNT-IS-VALID           VALUE 'Y'.
001585     05  WS-VALID-RATE           PIC X(1)  VALUE 'N'.
001586         88  WS-RATE-IS-VALID             VALUE 'Y'.
001590     05  WS-LOAN-AMOUNT          PIC S9(13)V99.
001600     05  WS-RATE-PLUS-ONE        PIC S9(3)V999.
001610     05  WS-AVAILABLE-CREDIT     PIC S9(13)V99.
001620     05  WS-INST-AMOUNT          PIC S9(13)V99.
001630     05  WS-SCHED-YYYY           PIC 9(4)  COMP.
001640     05  WS-SCHED-MM             PIC 9(2)  COMP.
001650     05  WS-SCHED-DD             PIC 9(2)  COMP.
001660     05  WS-SCHED-DATE           PIC 9(8).
001670     05  WS-SCHED-DATE-R REDEFINES WS-SCHED-DATE.
001671*  SAME CCYY/MM/DD SPLIT-VIEW IDIOM USED BY INSTGEN'S OWN
001672*  SCHEDULE BUILDER -- BOTH PROGRAMS ADVANCE THE DUE DATE ONE
001673*  MONTH AT A TIME AND FIND THE SPLIT FIELDS EASIER TO ROLL
001674*  THAN THE PACKED 8-DIGIT FORM.
001680         10  WS-SCHED-CCYY       PIC 9(4).
001690         10  WS-SCHED-MM2        PIC 9(2).
001700         10  WS-SCHED-DD2        PIC 9(2).
001710     05  I                       PIC S9(4) COMP.
001715     05  FILLER                  PIC X(1).
001720*
001730*  PAYMENT WORK FIELDS.
001740*
001750 01  WS-PAY-FIELDS.
001760     05  WS-REMAINING-AMOUNT     PIC S9(13)V99.
001770     05  WS-PAID-COUNT           PIC 9(4)  COMP.
001780     05  WS-TOTAL-SPENT          PIC S9(13)V99.
001790     05  WS-SCHED-CTR            PIC 9(4)  COMP  VALUE 0.
001800*  UP TO 24 UNPAID INSTALLMENTS ARE SORTED HERE BY DUE DATE
001810*  BEFORE THE GREEDY WHOLE-INSTALLMENT PAYMENT LOOP RUNS --
001820*  24 IS THE LARGEST SCHEDULE THIS SYSTEM WRITES (SEE 2030-
001821*  VALIDATE-INST-COUNT).  SEE CR-0114 IN THE CHANGE LOG ABOVE
001822*  FOR THE OVERFLOW GUARD ON 3010-LOAD-SCHEDULE.
001830     05  WS-SCHEDULE-TABLE OCCURS 24 TIMES
001840             INDEXED BY WS-SCHED-IDX.
001850         10  WS-SCHED-IN-ID      PIC 9(9)  COMP.
001860         10  WS-SCHED-DUE-DATE   PIC 9(8)  COMP.
001870         10  WS-SCHED-AMOUNT     PIC S9(13)V99.
001880     05  WS-SWAP-ID              PIC 9(9)  COMP.
001890     05  WS-SWAP-DATE            PIC 9(8)  COMP.
001900     05  WS-SWAP-AMOUNT          PIC S9(13)V99.
001905     05  FILLER                  PIC X(1).
001906*
001907*  CUSTOMER LOAN LISTING WORK FIELDS.  SPACE/ZERO MEANS "NO
001908*  FILTER" ON THE RESPECTIVE CRITERION, PER LOAN OPS REQUEST
001909*  02-114.  DO NOT DEFAULT WS-LIST-FILTER-PAID TO 'N' -- THAT
001910*  WOULD SILENTLY FILTER OUT PAID LOANS ON EVERY UNFILTERED
001911*  END-OF-RUN LISTING, WHICH IS EXACTLY THE BUG LOAN OPS
001912*  REPORTED AGAINST THE FIRST DRAFT OF THIS FEATURE.
001913*
001920 01  WS-LIST-FIELDS.
001930     05  WS-LIST-FILTER-PAID     PIC X(1)  VALUE SPACE.
001940     05  WS-LIST-FILTER-NUM-INST PIC 9(2)  COMP VALUE 0.
001950     05  WS-LIST-FOUND-SW        PIC X(1)  VALUE 'N'.
001960         88  WS-LIST-FOUND                VALUE 'Y'.
001970     05  FILLER                  PIC X(1).
001980 PROCEDURE DIVISION.
001990*
001991*****************************************************************
001992*  A010-MAIN-LINE -- SAME PRIME-READ / PROCESS-UNTIL-EOF SHAPE   *
001993*  AS THE OTHER TWO POSTING PROGRAMS.  THE TWO 8600/8700 SEED    *
001994*  PARAGRAPHS RUN ONCE AT STARTUP, BEFORE THE FIRST TRANSACTION  *
001995*  IS EVER READ -- SEE 0100-INITIALIZE BELOW.                    *
001996*****************************************************************
002000 A010-MAIN-LINE.
002010     PERFORM 0100-INITIALIZE.
002020     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
002030         UNTIL END-OF-TRANS.
002040     PERFORM 9900-END-RUN.
002050     STOP RUN.
002060*
002070 0100-INITIALIZE.
002071*  OPENS ALL FOUR FILES, SEEDS BOTH NEXT-ID COUNTERS FROM THEIR
002072*  RESPECTIVE MASTERS' HIGH KEYS (SAME IDIOM AS CUSTPOST'S
002073*  8500-FIND-HIGH-CUST-ID), THEN PRIMES THE TRANSACTION READ-
002074*  AHEAD.  ORDER MATTERS: BOTH SEED SCANS MUST FINISH BEFORE
002075*  THE FIRST TRANSACTION IS READ, OR THE FIRST ORIGINATION OF
002076*  THE RUN COULD BE ASSIGNED AN ID ALREADY IN USE.
002080     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
002090     OPEN INPUT LN-TRAN-FILE.
002100     OPEN I-O   CN-MASTER-FILE.
002110     OPEN I-O   LN-MASTER-FILE.
002120     OPEN I-O   IN-MASTER-FILE.
002130     OPEN OUTPUT POST-LOG-FILE.
002140     PERFORM 8600-FIND-HIGH-LOAN-ID.
002150     PERFORM 8700-FIND-HIGH-INST-ID.
002160     PERFORM 8000-READ-TRAN.
002170 0100-EXIT.
002180     EXIT.
002190*
002200 2000-PROCESS-TRAN.
002201*  DISPATCH ON LT-TYPE -- 'O' ORIGINATES, 'P' PAYS.  SAME
002202*  UNKNOWN-TYPE-REJECTS-RATHER-THAN-ABENDS POLICY AS CUSTPOST'S
002203*  2000-PROCESS-TRAN; SEE THAT PROGRAM'S BANNER FOR THE
002204*  RATIONALE, WHICH APPLIES HERE UNCHANGED.
002210     ADD 1 TO REC-CTR.
002220     IF LT-CREATE-LOAN
002230         PERFORM 2010-CREATE-LOAN THRU 2010-EXIT
002240     ELSE
002250     IF LT-PAY-LOAN
002260         PERFORM 3000-PAY-LOAN THRU 3000-EXIT
002270     ELSE
002280         MOVE 'REJECTED' TO PL-OUTCOME
002290         MOVE 'UNKNOWN-TRANSACTION-TYPE' TO PL-REASON-CODE
002300         ADD 1 TO REJECT-CTR
002310         PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002320     PERFORM 8000-READ-TRAN.
002330 2000-EXIT.
002340     EXIT.
002350*
002360*****************************************************************
002361*  ORIGINATION.  STEPS FOLLOW THE ORDER IN THE ORIGINATION DESK  *
002362*  PROCEDURE MANUAL, SECTION 4: CUSTOMER LOOKUP, INSTALLMENT-    *
002363*  COUNT VALIDATION, INTEREST-RATE VALIDATION, CREDIT-LIMIT      *
002364*  CHECK, MASTER WRITE, SCHEDULE BUILD, USED-LIMIT POST.  EACH   *
002365*  STEP ASSUMES THE PRIOR STEPS PASSED -- DO NOT REORDER WITHOUT *
002366*  UPDATING SECTION 4 OF THE DESK PROCEDURE TO MATCH.            *
002367*****************************************************************
002370 2010-CREATE-LOAN.
002380     MOVE 'CREATE-LOAN'    TO PL-TRAN-TYPE.
002390     MOVE LT-LOAN-CUST-ID  TO PL-KEY-1.
002400     MOVE ZERO             TO PL-KEY-2.
002410     MOVE LT-LOAN-CUST-ID  TO WS-CN-KEY.
002420     PERFORM 8100-GET-CUSTOMER THRU 8100-EXIT.
002430     IF NOT WS-CN-FOUND
002440         MOVE 'CUSTOMER-NOT-FOUND' TO PL-REASON-CODE
002450         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
002460         GO TO 2010-EXIT.
002470     PERFORM 2030-VALIDATE-INST-COUNT THRU 2030-EXIT.
002480     IF NOT WS-COUNT-IS-VALID
002490         MOVE 'INVALID-INSTALLMENT' TO PL-REASON-CODE
002500         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
002510         GO TO 2010-EXIT.
002520     PERFORM 2035-VALIDATE-INTEREST-RATE THRU 2035-EXIT.
002530     IF NOT WS-RATE-IS-VALID
002540         MOVE 'INVALID-INTEREST-RATE' TO PL-REASON-CODE
002550         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
002560         GO TO 2010-EXIT.
002570*  LOAN-AMOUNT = PRINCIPAL TIMES (1 + RATE), FLAT ADD-ON,
002580*  COMPUTED ONCE.  NOT COMPOUND, NOT AMORTIZED -- SEE INSTGEN
002590*  FOR THE SEPARATE AMORTIZING QUOTE TOOL, WHICH USES A
002600*  DIFFERENT FORMULA ENTIRELY AND IS NOT RECONCILED AGAINST
002610*  THIS FIGURE (SEE INSTGEN'S BANNER NOTE).
002620     COMPUTE WS-RATE-PLUS-ONE = 1 + LT-LOAN-INTEREST-RATE.
002630     COMPUTE WS-LOAN-AMOUNT ROUNDED =
002640         LT-LOAN-AMOUNT * WS-RATE-PLUS-ONE.
002650     COMPUTE WS-AVAILABLE-CREDIT =
002660         CN-CREDIT-LIMIT - CN-USED-CREDIT-LIMIT.
002670     IF WS-LOAN-AMOUNT > WS-AVAILABLE-CREDIT
002680*  CREDIT-LIMIT-EXCEEDED IS CHECKED AGAINST THE ADD-ON TOTAL,
002690*  NOT THE PRINCIPAL -- THIS WAS THE POINT OF CR-0011 BELOW;
002700*  BEFORE THAT CHANGE A LOAN COULD ORIGINATE WITH A TOTAL
002710*  OBLIGATION (PRINCIPAL PLUS INTEREST) THAT EXCEEDED THE
002720*  CUSTOMER'S LIMIT EVEN THOUGH THE PRINCIPAL ALONE DID NOT.
002730         MOVE 'CREDIT-LIMIT-EXCEEDED' TO PL-REASON-CODE
002740         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
002750         GO TO 2010-EXIT.
002760     PERFORM 2040-WRITE-LOAN-MASTER THRU 2040-EXIT.
002770     PERFORM 2050-BUILD-SCHEDULE THRU 2050-EXIT.
002780     PERFORM 2070-POST-USED-LIMIT THRU 2070-EXIT.
002790     MOVE 'ACCEPTED'      TO PL-OUTCOME.
002800     MOVE SPACES          TO PL-REASON-CODE.
002810     MOVE WS-NEXT-LOAN-ID TO PL-KEY-2.
002820     MOVE WS-LOAN-AMOUNT  TO PL-AMOUNT-1.
002830     MOVE ZERO            TO PL-AMOUNT-2.
002840     MOVE LT-LOAN-NUM-INSTALLMENTS TO PL-COUNT-1.
002850     ADD 1 TO ACCEPT-CTR.
002860     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002870 2010-EXIT.
002880     EXIT.
002890*
002900 2020-REJECT-LOAN.
002910*    CALLER MOVES THE REASON TEXT INTO PL-REASON-CODE BEFORE
002920*    PERFORMING THIS PARAGRAPH -- SHARED BY BOTH 2010-CREATE-
002930*    LOAN AND 3000-PAY-LOAN SO THE REJECT/LOG SEQUENCE ONLY
002940*    HAS TO BE MAINTAINED IN ONE PLACE FOR THIS PROGRAM.
002950     MOVE 'REJECTED' TO PL-OUTCOME.
002960     MOVE ZERO TO PL-KEY-2 PL-AMOUNT-1 PL-AMOUNT-2 PL-COUNT-1.
002970     ADD 1 TO REJECT-CTR.
002980     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002990 2020-EXIT.
003000     EXIT.
003010*
003020 2030-VALIDATE-INST-COUNT.
003021*  ONLY THESE FOUR TERM LENGTHS ARE OFFERED PER THE LENDING
003022*  DIVISION'S PRODUCT CATALOG (SEE ORIGINATION DESK PROCEDURE,
003023*  SECTION 2, "APPROVED TERM LENGTHS") -- NOT A TECHNICAL
003024*  LIMIT, A PRODUCT LIMIT.  WS-SCHEDULE-TABLE'S 24-ENTRY BOUND
003025*  HAPPENS TO COVER THE LARGEST OF THESE FOUR, BUT THAT IS A
003026*  CONSEQUENCE OF THIS LIST, NOT THE REASON FOR IT.
003030     MOVE 'N' TO WS-VALID-INST-COUNT.
003040     IF LT-LOAN-NUM-INSTALLMENTS = 6  OR
003050        LT-LOAN-NUM-INSTALLMENTS = 9  OR
003060        LT-LOAN-NUM-INSTALLMENTS = 12 OR
003070        LT-LOAN-NUM-INSTALLMENTS = 24
003080         MOVE 'Y' TO WS-VALID-INST-COUNT.
003090 2030-EXIT.
003100     EXIT.
003110*
003120*  DEFENSIVE CHECK ONLY -- THE TRANSACTION-ACCEPTANCE FRONT END
003130*  IS SUPPOSED TO SCREEN THE RATE BEFORE THE RECORD EVER REACHES
003140*  THIS JOB.  ADDED PER AUDIT FINDING 02-115 AFTER A BAD-RATE
003150*  RECORD SLIPPED THROUGH FROM A VENDOR FEED.  THE .100/.500
003160*  BOUNDS CAME FROM THE LENDING DIVISION'S RATE-SHEET POLICY
003170*  IN EFFECT AT THE TIME -- IF THAT POLICY EVER WIDENS, THIS
003180*  RANGE HAS TO BE UPDATED HERE, THERE IS NO SHARED RATE-TABLE
003190*  COPYBOOK TO PULL THE BOUNDS FROM.
003200 2035-VALIDATE-INTEREST-RATE.
003210     MOVE 'N' TO WS-VALID-RATE.
003220     IF LT-LOAN-INTEREST-RATE NOT LESS THAN .100 AND
003230        LT-LOAN-INTEREST-RATE NOT GREATER THAN .500
003240         MOVE 'Y' TO WS-VALID-RATE.
003250 2035-EXIT.
003260     EXIT.
003270*
003280 2040-WRITE-LOAN-MASTER.
003281*  BUILDS AND WRITES THE NEW LOAN-MASTER ROW.  LN1100-CUST-SEQ-
003282*  NO IS ZEROED HERE RATHER THAN LEFT TO DEFAULT-INITIALIZE --
003283*  SEE THE FIELD'S OWN COMMENTARY IN LNLPS-LOANMAST.DD.CBL FOR
003284*  WHY THIS SHOP NEVER RELIES ON IMPLICIT ZERO-FILL FOR A
003285*  NUMERIC FIELD THAT FEEDS INTO A DISPLAY OR REPORT LATER.
003290     ADD 1 TO WS-NEXT-LOAN-ID.
003300     MOVE SPACES               TO LN1100-REC.
003310     MOVE WS-NEXT-LOAN-ID       TO LN1100-ID.
003320     MOVE LT-LOAN-CUST-ID       TO LN1100-CUST-ID.
003330     MOVE ZERO                  TO LN1100-CUST-SEQ-NO.
003340     MOVE WS-LOAN-AMOUNT        TO LN1100-AMOUNT.
003350     MOVE LT-LOAN-NUM-INSTALLMENTS TO LN1100-NUM-INSTALLMENTS.
003360     MOVE LT-LOAN-INTEREST-RATE TO LN1100-INTEREST-RATE.
003370     MOVE WS-TODAY-CCYYMMDD     TO LN1100-CREATE-DATE.
003380     MOVE 'N'                   TO LN1100-IS-PAID.
003390     MOVE WS-NEXT-LOAN-ID       TO WS-LN-KEY.
003400     WRITE LN1100-REC
003410         INVALID KEY
003420*  SAME "SHOULD NEVER HAPPEN, CODE IT ANYWAY" RATIONALE AS
003430*  CUSTPOST'S 2100-CREATE-CUSTOMER WRITE -- WS-NEXT-LOAN-ID IS
003440*  ALWAYS SEEDED ABOVE THE HIGHEST KEY ON FILE AT STARTUP.
003450             MOVE 'REJECTED' TO PL-OUTCOME
003460             MOVE 'MASTER-WRITE-FAILED' TO PL-REASON-CODE.
003470 2040-EXIT.
003480     EXIT.
003490*
003500*  EQUAL-INSTALLMENT SCHEDULE.  FIRST DUE DATE IS THE FIRST OF
003510*  THE MONTH FOLLOWING ORIGINATION; EACH SUBSEQUENT DUE DATE
003520*  ADDS ONE MORE MONTH.  EVERY INSTALLMENT GETS THE SAME
003530*  ROUNDED AMOUNT -- NO REMAINDER IS PUSHED TO THE LAST ONE.
003540*  (FIELD NOTE, JRH: THIS MEANS THE SUM OF ALL INSTALLMENTS CAN
003550*  BE A FEW CENTS OFF FROM WS-LOAN-AMOUNT ON A LOAN WHOSE
003560*  AMOUNT DOES NOT DIVIDE EVENLY BY ITS TERM.  ACCOUNTING
003570*  REVIEWED THIS AT THE TIME CR-0047 WAS REQUESTED AND ACCEPTED
003580*  THE ROUNDING VARIANCE AS IMMATERIAL RATHER THAN ASK FOR A
003590*  REMAINDER-ON-LAST-INSTALLMENT SCHEME.)
003600*
003610 2050-BUILD-SCHEDULE.
003620     COMPUTE WS-INST-AMOUNT ROUNDED =
003630         WS-LOAN-AMOUNT / LT-LOAN-NUM-INSTALLMENTS.
003640     MOVE WS-TODAY-CCYY TO WS-SCHED-YYYY.
003650     MOVE WS-TODAY-MM   TO WS-SCHED-MM.
003660     MOVE 1 TO WS-SCHED-DD.
003670     ADD 1 TO WS-SCHED-MM.
003680     IF WS-SCHED-MM > 12
003690*  DECEMBER-ORIGINATION YEAR ROLL -- SEE CR-0015 IN THE CHANGE
003700*  LOG ABOVE.  BEFORE THAT FIX, A LOAN ORIGINATED IN DECEMBER
003710*  GOT A FIRST-INSTALLMENT DUE DATE OF JANUARY OF THE SAME
003720*  YEAR IT ORIGINATED, WHICH SORTED AS "ALREADY OVERDUE" ON
003730*  THE VERY FIRST OVERDUE LISTING AFTER THE LOAN WAS BOOKED.
003740         MOVE 1 TO WS-SCHED-MM
003750         ADD 1 TO WS-SCHED-YYYY.
003760     MOVE 1 TO I.
003770 2055-SCHED-LOOP.
003780     IF I > LT-LOAN-NUM-INSTALLMENTS
003790         GO TO 2050-EXIT.
003800     MOVE WS-SCHED-YYYY TO WS-SCHED-CCYY.
003810     MOVE WS-SCHED-MM   TO WS-SCHED-MM2.
003820     MOVE WS-SCHED-DD   TO WS-SCHED-DD2.
003830     ADD 1 TO WS-NEXT-INST-ID.
003840     MOVE SPACES            TO IN-REC.
003850     MOVE WS-NEXT-INST-ID   TO in-id.
003860     MOVE WS-NEXT-LOAN-ID   TO in-loan-id.
003870     MOVE ZERO              TO in-number.
003880     MOVE WS-INST-AMOUNT    TO in-amount.
003890     MOVE ZERO              TO in-paid-amount.
003900     MOVE WS-SCHED-DATE     TO in-due-date.
003910     MOVE ZERO              TO in-payment-date.
003920     MOVE 'N'               TO in-is-paid.
003930     MOVE WS-NEXT-INST-ID   TO WS-IN-KEY.
003940     WRITE IN-REC
003950         INVALID KEY
003960             MOVE 'REJECTED' TO PL-OUTCOME
003970             MOVE 'SCHEDULE-WRITE-FAILED' TO PL-REASON-CODE.
003980     ADD 1 TO WS-SCHED-MM.
003990     IF WS-SCHED-MM > 12
004000         MOVE 1 TO WS-SCHED-MM
004010         ADD 1 TO WS-SCHED-YYYY.
004020     ADD 1 TO I.
004030     GO TO 2055-SCHED-LOOP.
004040 2050-EXIT.
004050     EXIT.
004060*
004070 2070-POST-USED-LIMIT.
004080*  POSTED UP UNCONDITIONALLY, NEVER RELEASED ON PAYOFF -- SEE
004090*  THE CN-CREDIT-FIELDS COMMENTARY IN LNLPS-CUSTMAST.DD.CBL.
004091*  LOAN OPS HAS ASKED ABOUT THIS BEHAVIOR MORE THAN ONCE (MOST
004092*  RECENTLY WITH THE CR-0104 REVIEW) AND EACH TIME DECLINED TO
004093*  FILE A FORMAL CHANGE REQUEST -- THE CURRENT WORKAROUND IS A
004094*  MANUAL LIMIT ADJUSTMENT VIA CUSTPOST'S UPDATE-CREDIT-LIMIT
004095*  TRANSACTION WHEN A CUSTOMER PAYS OFF A LOAN AND NEEDS ROOM
004096*  FOR A NEW ONE.
004100     COMPUTE CN-USED-CREDIT-LIMIT =
004110         CN-USED-CREDIT-LIMIT + WS-LOAN-AMOUNT.
004120     MOVE LT-LOAN-CUST-ID TO WS-CN-KEY.
004130     REWRITE CN-REC
004140         INVALID KEY
004150             MOVE 'REJECTED' TO PL-OUTCOME
004160             MOVE 'MASTER-REWRITE-FAILED' TO PL-REASON-CODE.
004170 2070-EXIT.
004180     EXIT.
004190*
004200*****************************************************************
004201*  LUMP-SUM PAYMENT.  UNPAID INSTALLMENTS ARE COLLECTED INTO     *
004202*  WS-SCHEDULE-TABLE, SORTED ASCENDING BY DUE DATE, THEN PAID    *
004203*  OFF WHOLE-INSTALLMENT-AT-A-TIME UNTIL THE TENDERED AMOUNT     *
004204*  CANNOT COVER THE NEXT ONE.  NO PARTIAL INSTALLMENT PAYMENT    *
004205*  IS EVER POSTED -- LEFTOVER TENDERED CASH IS REPORTED BACK ON  *
004206*  THE POSTING LOG (PL-AMOUNT-2) BUT NOT CARRIED FORWARD TO A    *
004207*  FUTURE TRANSACTION.  THIS IS THE SAME WHOLE-INSTALLMENT-ONLY  *
004208*  POLICY INSTPOST ENFORCES ON ITS SINGLE-INSTALLMENT PATH.      *
004209*****************************************************************
004210 3000-PAY-LOAN.
004220     MOVE 'PAY-LOAN'      TO PL-TRAN-TYPE.
004230     MOVE LT-PAY-LOAN-ID  TO PL-KEY-1.
004240     MOVE ZERO            TO PL-KEY-2.
004250     MOVE LT-PAY-LOAN-ID  TO WS-LN-KEY.
004260     PERFORM 8200-GET-LOAN THRU 8200-EXIT.
004270     IF NOT WS-LN-FOUND
004280         MOVE 'LOAN-NOT-FOUND' TO PL-REASON-CODE
004290         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
004300         GO TO 3000-EXIT.
004310     IF LN1100-PAID-YES
004320         MOVE 'LOAN-ALREADY-PAID' TO PL-REASON-CODE
004330         PERFORM 2020-REJECT-LOAN THRU 2020-EXIT
004340         GO TO 3000-EXIT.
004350     PERFORM 3010-LOAD-SCHEDULE THRU 3010-EXIT.
004360     PERFORM 3020-SORT-SCHEDULE THRU 3020-EXIT.
004370     MOVE LT-PAY-AMOUNT TO WS-REMAINING-AMOUNT.
004380     MOVE ZERO TO WS-PAID-COUNT.
004390     MOVE ZERO TO WS-TOTAL-SPENT.
004400     PERFORM 3030-APPLY-PAYMENT THRU 3030-EXIT
004410         VARYING WS-SCHED-IDX FROM 1 BY 1
004420         UNTIL WS-SCHED-IDX > WS-SCHED-CTR
004430            OR WS-REMAINING-AMOUNT < ZERO.
004440*  FULLY-PAID COMPARES THIS RUN'S PAID-COUNT TO THE SCHEDULED
004450*  COUNT ON THE LOAN -- NOT A RESCAN OF ALL INSTALLMENTS.  A
004460*  LOAN SETTLED ACROSS SEVERAL LUMP-SUM RUNS WILL NEVER TRIP
004470*  THIS FLAG ON THE FINAL RUN.  CARRIED FORWARD AS DESIGNED.
004480*  (CONTRAST WITH INSTPOST'S 2050-RECHECK-FULLY-PAID, WHICH
004490*  RESCANS EVERY INSTALLMENT ON THE LOAN EACH TIME -- THAT
004500*  PARAGRAPH'S OWN BANNER EXPLAINS WHY THE TWO PROGRAMS TOOK
004510*  DIFFERENT APPROACHES TO THE SAME QUESTION.  DO NOT COPY
004520*  INSTPOST'S RESCAN LOGIC HERE WITHOUT UNDERSTANDING WHY THIS
004530*  PARAGRAPH DOES NOT ALREADY DO IT THAT WAY.)
004540     IF WS-PAID-COUNT = LN1100-NUM-INSTALLMENTS
004550         MOVE 'Y' TO LN1100-IS-PAID
004560         REWRITE LN1100-REC
004570             INVALID KEY
004580                 MOVE 'REJECTED' TO PL-OUTCOME
004590                 MOVE 'MASTER-REWRITE-FAILED' TO PL-REASON-CODE.
004600     MOVE 'ACCEPTED' TO PL-OUTCOME.
004610     MOVE SPACES     TO PL-REASON-CODE.
004620     MOVE WS-TOTAL-SPENT TO PL-AMOUNT-1.
004630     MOVE WS-REMAINING-AMOUNT TO PL-AMOUNT-2.
004640     MOVE WS-PAID-COUNT TO PL-COUNT-1.
004650     ADD 1 TO ACCEPT-CTR.
004660     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
004670 3000-EXIT.
004680     EXIT.
004690*
004700 3010-LOAD-SCHEDULE.
004701*  LOADS EVERY UNPAID INSTALLMENT OF THIS LOAN INTO WS-SCHEDULE-
004702*  TABLE, UNSORTED -- SORTING IS 3020'S JOB.  WS-SCHED-OVERFLOW-
004703*  SW (SEE CR-0114 AND THE 77-LEVEL NOTE IN WORKING STORAGE
004704*  ABOVE) IS SET IF THE TABLE'S 24-ENTRY BOUND IS EVER REACHED,
004705*  SO A FUTURE RELAXATION OF 2030'S TERM-LENGTH LIST WOULD SHOW
004706*  UP HERE AS A VISIBLE WARNING RATHER THAN A SILENT TABLE
004707*  OVERRUN.
004710     MOVE ZERO TO WS-SCHED-CTR.
004711     MOVE 'N' TO WS-SCHED-OVERFLOW-SW.
004720     MOVE 1 TO WS-IN-KEY.
004730 3011-LOAD-LOOP.
004740     READ IN-MASTER-FILE NEXT RECORD
004750         AT END GO TO 3010-EXIT.
004760     IF in-loan-id = LT-PAY-LOAN-ID AND in-is-paid = 'N'
004761         IF WS-SCHED-CTR >= 24
004762             MOVE 'Y' TO WS-SCHED-OVERFLOW-SW
004763         ELSE
004770             ADD 1 TO WS-SCHED-CTR
004780             MOVE in-id       TO WS-SCHED-IN-ID (WS-SCHED-CTR)
004790             MOVE in-due-date TO WS-SCHED-DUE-DATE (WS-SCHED-CTR)
004800             MOVE in-amount   TO WS-SCHED-AMOUNT (WS-SCHED-CTR).
004810     GO TO 3011-LOAD-LOOP.
004820 3010-EXIT.
004830     EXIT.
004840*
004850 3020-SORT-SCHEDULE.
004860*  SIMPLE BUBBLE PASS -- THE TABLE NEVER HOLDS MORE THAN 24
004870*  ENTRIES SO THIS SHOP HAS NEVER NEEDED SORT FOR IT.  A
004880*  BUBBLE SORT ON 24 ENTRIES IS A HANDFUL OF MICROSECONDS; THIS
004890*  IS NOT WORTH REPLACING WITH SORT VERB OVERHEAD FOR A TABLE
004900*  THIS SMALL.
004910     IF WS-SCHED-CTR < 2
004920         GO TO 3020-EXIT.
004930     PERFORM 3021-OUTER-PASS THRU 3021-EXIT
004940         VARYING WS-SCHED-IDX FROM 1 BY 1
004950         UNTIL WS-SCHED-IDX >= WS-SCHED-CTR.
004960 3020-EXIT.
004970     EXIT.
004980*
004990 3021-OUTER-PASS.
004991*  ONE OUTER PASS PER SCHED-IDX -- STANDARD BUBBLE-SORT SHAPE,
004992*  NOT SPECIAL TO THIS PROGRAM.
005000     PERFORM 3022-INNER-PASS THRU 3022-EXIT
005010         VARYING I FROM 1 BY 1
005020         UNTIL I > WS-SCHED-CTR - WS-SCHED-IDX.
005030 3021-EXIT.
005040     EXIT.
005050*
005060 3022-INNER-PASS.
005061*  COMPARES AND SWAPS ADJACENT ENTRIES BY DUE DATE ONLY -- THE
005062*  ID AND AMOUNT FIELDS RIDE ALONG WITH THE SWAP SO A TABLE ROW
005063*  ALWAYS STAYS TOGETHER AS A UNIT.
005070     IF WS-SCHED-DUE-DATE (I) > WS-SCHED-DUE-DATE (I + 1)
005080         MOVE WS-SCHED-IN-ID (I)     TO WS-SWAP-ID
005090         MOVE WS-SCHED-DUE-DATE (I)  TO WS-SWAP-DATE
005100         MOVE WS-SCHED-AMOUNT (I)    TO WS-SWAP-AMOUNT
005110         MOVE WS-SCHED-IN-ID (I + 1)    TO WS-SCHED-IN-ID (I)
005120         MOVE WS-SCHED-DUE-DATE (I + 1) TO WS-SCHED-DUE-DATE (I)
005130         MOVE WS-SCHED-AMOUNT (I + 1)   TO WS-SCHED-AMOUNT (I)
005140         MOVE WS-SWAP-ID     TO WS-SCHED-IN-ID (I + 1)
005150         MOVE WS-SWAP-DATE   TO WS-SCHED-DUE-DATE (I + 1)
005160         MOVE WS-SWAP-AMOUNT TO WS-SCHED-AMOUNT (I + 1).
005170 3022-EXIT.
005180     EXIT.
005190*
005200 3030-APPLY-PAYMENT.
005201*  GREEDY WHOLE-INSTALLMENT APPLICATION -- IF THE REMAINING
005202*  TENDERED AMOUNT CANNOT COVER THE NEXT SCHEDULED INSTALLMENT
005203*  IN FULL, STOP HERE AND LEAVE THE REST UNAPPLIED.  SETTING
005204*  WS-REMAINING-AMOUNT NEGATIVE IS THE SIGNAL THAT ENDS THE
005205*  VARYING LOOP IN 3000-PAY-LOAN ABOVE.
005210     IF WS-REMAINING-AMOUNT < WS-SCHED-AMOUNT (WS-SCHED-IDX)
005220         MOVE -1 TO WS-REMAINING-AMOUNT
005230         GO TO 3030-EXIT.
005240     MOVE WS-SCHED-IN-ID (WS-SCHED-IDX) TO WS-IN-KEY.
005250     READ IN-MASTER-FILE
005260         INVALID KEY GO TO 3030-EXIT.
005270     MOVE 'Y'               TO in-is-paid.
005280     MOVE WS-TODAY-CCYYMMDD TO in-payment-date.
005290     REWRITE IN-REC
005300         INVALID KEY CONTINUE.
005310     SUBTRACT WS-SCHED-AMOUNT (WS-SCHED-IDX)
005320         FROM WS-REMAINING-AMOUNT.
005330     ADD WS-SCHED-AMOUNT (WS-SCHED-IDX) TO WS-TOTAL-SPENT.
005340     ADD 1 TO WS-PAID-COUNT.
005350 3030-EXIT.
005360     EXIT.
005370*
005380*****************************************************************
005381*  THE PARAGRAPHS BELOW (8000/8100/8200/8300/8600/8700) ARE      *
005382*  UTILITY PARAGRAPHS SHARED ACROSS BOTH TRANSACTION TYPES --    *
005383*  SAME 8000-RANGE NUMBERING CONVENTION AS CUSTPOST AND          *
005384*  INSTPOST FOR "READ/LOOKUP, NOT A TRANSACTION IN ITS OWN       *
005385*  RIGHT" PARAGRAPHS.                                            *
005386*****************************************************************
005390 8000-READ-TRAN.
005400     READ LN-TRAN-FILE
005410         AT END MOVE 1 TO EOF-SW.
005420 8000-EXIT.
005430     EXIT.
005440*
005450 8100-GET-CUSTOMER.
005451*  SAME SHARED-LOOKUP IDIOM AS CUSTPOST'S OWN 8100-GET-
005452*  CUSTOMER -- NO CALLABLE SUBPROGRAM IN THIS SHOP, SO EACH
005453*  PROGRAM CARRIES ITS OWN COPY.
005460     READ CN-MASTER-FILE
005470         INVALID KEY MOVE '23' TO WS-CN-STATUS.
005480 8100-EXIT.
005490     EXIT.
005500*
005510 8200-GET-LOAN.
005511*  SAME SHARED-LOOKUP IDIOM AS INSTGEN'S AND INSTPOST'S OWN
005512*  8200-GET-LOAN PARAGRAPHS.
005520     READ LN-MASTER-FILE
005530         INVALID KEY MOVE '23' TO WS-LN-STATUS.
005540 8200-EXIT.
005550     EXIT.
005560*
005570 8300-LIST-LOANS-FOR-CUSTOMER.
005580*  END-OF-RUN LISTING SUPPORT -- SEQUENTIAL SCAN OF LN-MASTER-
005590*  FILE FOR LOANS OWNED BY WS-CN-KEY, OPTIONALLY RESTRICTED BY
005600*  WS-LIST-FILTER-PAID (SPACE = NO FILTER) AND
005610*  WS-LIST-FILTER-NUM-INST (ZERO = NO FILTER), DRIVEN FROM
005620*  9900-END-RUN THROUGH 9910-LIST-ALL-CUSTOMER-LOANS.  SIGNALS
005630*  NOT-FOUND WHEN NO LOAN OF THIS CUSTOMER'S MATCHES THE FILTER,
005640*  PER LOAN OPS REQUEST 02-114.
005650     MOVE 'N' TO WS-LIST-FOUND-SW.
005660     MOVE 1 TO WS-LN-KEY.
005670 8310-SCAN-LOOP.
005680     READ LN-MASTER-FILE NEXT RECORD
005690         AT END GO TO 8320-CHECK-FOUND.
005700     IF LN1100-CUST-ID = WS-CN-KEY
005710         IF (WS-LIST-FILTER-PAID = SPACE OR
005720            LN1100-IS-PAID = WS-LIST-FILTER-PAID) AND
005730            (WS-LIST-FILTER-NUM-INST = ZERO OR
005740            LN1100-NUM-INSTALLMENTS = WS-LIST-FILTER-NUM-INST)
005750             MOVE 'Y' TO WS-LIST-FOUND-SW
005760             DISPLAY 'LOAN ' LN1100-ID ' AMT ' LN1100-AMOUNT
005770                 ' PAID ' LN1100-IS-PAID
005780                 ' INSTALLMENTS ' LN1100-NUM-INSTALLMENTS.
005790     GO TO 8310-SCAN-LOOP.
005800 8320-CHECK-FOUND.
005810     IF NOT WS-LIST-FOUND
005820         DISPLAY 'LOANPOST - CUSTOMER-NOT-FOUND (NO LOANS '
005830             'MATCHING FILTER) FOR CUSTOMER ' WS-CN-KEY.
005840 8300-EXIT.
005850     EXIT.
005860*
005870 8600-FIND-HIGH-LOAN-ID.
005871*  SAME HIGH-KEY-SEED IDIOM AS CUSTPOST'S 8500-FIND-HIGH-CUST-
005872*  ID, SCOPED TO LOAN-MASTER.  RUNS ONCE AT STARTUP.
005880     MOVE ZERO TO WS-NEXT-LOAN-ID.
005890 8610-SCAN-LOOP.
005900     READ LN-MASTER-FILE NEXT RECORD
005910         AT END GO TO 8600-EXIT.
005920     IF LN1100-ID > WS-NEXT-LOAN-ID
005930         MOVE LN1100-ID TO WS-NEXT-LOAN-ID.
005940     GO TO 8610-SCAN-LOOP.
005950 8600-EXIT.
005960     EXIT.
005970*
005980 8700-FIND-HIGH-INST-ID.
005981*  SAME HIGH-KEY-SEED IDIOM, SCOPED TO INSTALLMENT-MASTER --
005982*  IDENTICAL IN SHAPE TO INSTGEN'S OWN 8700-FIND-HIGH-INST-ID
005983*  SINCE BOTH PROGRAMS CAN ADD NEW INSTALLMENT-MASTER ROWS.
005990     MOVE ZERO TO WS-NEXT-INST-ID.
006000 8710-SCAN-LOOP.
006010     READ IN-MASTER-FILE NEXT RECORD
006020         AT END GO TO 8700-EXIT.
006030     IF in-id > WS-NEXT-INST-ID
006040         MOVE in-id TO WS-NEXT-INST-ID.
006050     GO TO 8710-SCAN-LOOP.
006060 8700-EXIT.
006070     EXIT.
006080*
006090 9000-WRITE-POST-LOG.
006091*  ONE LOG LINE PER TRANSACTION, SAME AUDIT-TRAIL RATIONALE AS
006092*  THE OTHER THREE PROGRAMS (AUDIT FINDING 93-06).
006100     MOVE 'LOANPOST' TO PL-PROGRAM-ID.
006110     WRITE PL-REC.
006120 9000-EXIT.
006130     EXIT.
006140*
006150 9900-END-RUN.
006151*  RUN TOTALS, THEN THE CR-0113 END-OF-RUN CUSTOMER LOAN
006152*  LISTING, THEN CLOSE.  THE LISTING RUNS UNCONDITIONALLY, EVEN
006153*  ON A RUN THAT PROCESSED ZERO TRANSACTIONS, SINCE LOAN OPS
006154*  WANTED A FULL PORTFOLIO SNAPSHOT ON EVERY JOB RUN, NOT JUST
006155*  RUNS THAT POSTED ACTIVITY.
006160     DISPLAY 'LOANPOST - TRANSACTIONS READ    ' REC-CTR.
006170     DISPLAY 'LOANPOST - TRANSACTIONS ACCEPTED ' ACCEPT-CTR.
006180     DISPLAY 'LOANPOST - TRANSACTIONS REJECTED ' REJECT-CTR.
006190     PERFORM 9910-LIST-ALL-CUSTOMER-LOANS THRU 9910-EXIT.
006200     CLOSE LN-TRAN-FILE.
006210     CLOSE CN-MASTER-FILE.
006220     CLOSE LN-MASTER-FILE.
006230     CLOSE IN-MASTER-FILE.
006240     CLOSE POST-LOG-FILE.
006250 9900-EXIT.
006260     EXIT.
006270*
006280*  DRIVES THE PER-CUSTOMER LOAN LISTING FOR EVERY CUSTOMER ON
006290*  FILE AT END OF RUN, UNFILTERED (WS-LIST-FILTER-PAID AND
006300*  WS-LIST-FILTER-NUM-INST ARE LEFT AT THEIR NO-FILTER DEFAULTS
006310*  HERE) -- SAME LOOP-A-MASTER-FILE STYLE AS INSTPOST'S
006320*  9910-LIST-ALL-LOANS.  KEEP THE TWO IN STEP IF EITHER ONE'S
006330*  SCAN LOGIC EVER CHANGES.
006340 9910-LIST-ALL-CUSTOMER-LOANS.
006350     MOVE 1 TO WS-CN-KEY.
006360 9911-SCAN-LOOP.
006370     READ CN-MASTER-FILE NEXT RECORD
006380         AT END GO TO 9910-EXIT.
006390     MOVE CN-ID TO WS-CN-KEY.
006400     DISPLAY 'LISTING FOR CUSTOMER ' CN-ID.
006410     PERFORM 8300-LIST-LOANS-FOR-CUSTOMER THRU 8300-EXIT.
006420     GO TO 9911-SCAN-LOOP.
006430 9910-EXIT.
006440     EXIT.
