000100*****************************************************************
000110*  PL-REC  --  POSTING LOG LINE                                 *
000120*  LINE SEQUENTIAL OUTPUT, ONE LINE PER TRANSACTION PROCESSED,   *
000130*  WRITTEN BY CUSTPOST, LOANPOST, INSTPOST AND INSTGEN.          *
000140*****************************************************************
000150 01  PL-REC.
000160     05  PL-PROGRAM-ID                   PIC X(8).
000170     05  FILLER                          PIC X(1).
000180     05  PL-TRAN-TYPE                    PIC X(20).
000190     05  FILLER                          PIC X(1).
000200     05  PL-KEY-1                        PIC 9(9).
000210     05  FILLER                          PIC X(1).
000220     05  PL-KEY-2                        PIC 9(9).
000230     05  FILLER                          PIC X(1).
000240     05  PL-OUTCOME                      PIC X(8).
000250         88  PL-ACCEPTED                  VALUE 'ACCEPTED'.
000260         88  PL-REJECTED                  VALUE 'REJECTED'.
000270     05  FILLER                          PIC X(1).
000280     05  PL-REASON-CODE                  PIC X(24).
000290         88  PL-RSN-NONE                  VALUE SPACES.
000300         88  PL-RSN-CUST-NOT-FOUND        VALUE
000310                 'CUSTOMER-NOT-FOUND'.
000320         88  PL-RSN-LOAN-NOT-FOUND        VALUE
000330                 'LOAN-NOT-FOUND'.
000340         88  PL-RSN-INVALID-INSTALLMENT   VALUE
000350                 'INVALID-INSTALLMENT'.
000360         88  PL-RSN-CREDIT-LIMIT-EXCEEDED VALUE
000370                 'CREDIT-LIMIT-EXCEEDED'.
000380         88  PL-RSN-LOAN-ALREADY-PAID     VALUE
000390                 'LOAN-ALREADY-PAID'.
000400         88  PL-RSN-NO-UNPAID-INST        VALUE
000410                 'NO-UNPAID-INSTALLMENTS'.
000420         88  PL-RSN-MUST-PAY-IN-FULL      VALUE
000430                 'INST-MUST-BE-PAID-IN-FULL'.
000440         88  PL-RSN-INVALID-LIMIT         VALUE
000450                 'INVALID-LIMIT'.
000455         88  PL-RSN-INVALID-INTEREST-RATE VALUE
000456                 'INVALID-INTEREST-RATE'.
000460     05  FILLER                          PIC X(1).
000470     05  PL-AMOUNT-1                     PIC -(11)9.99.
000480     05  FILLER                          PIC X(1).
000490     05  PL-AMOUNT-2                     PIC -(11)9.99.
000500     05  FILLER                          PIC X(1).
000510     05  PL-COUNT-1                      PIC ZZZ9.
000520     05  FILLER                          PIC X(20).
