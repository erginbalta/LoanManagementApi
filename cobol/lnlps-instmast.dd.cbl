000100*****************************************************************
000110*  IN-REC  --  LOAN INSTALLMENT MASTER RECORD                   *
000120*  ONE RECORD PER SCHEDULED INSTALLMENT, RELATIVE ORG,          *
000130*  KEY = IN-ID.  WRITTEN BY LOANPOST ORIGINATION AND BY         *
000140*  INSTGEN'S STANDALONE AMORTIZING GENERATOR.                   *
000150*****************************************************************
000160 01  IN-REC.
000170     05  in-key-fields.
000180         10  in-id                       PIC 9(9).
000190         10  in-loan-id                  PIC 9(9).
000200*  in-number IS ONLY SET BY THE ALTERNATE (INSTGEN) GENERATOR --
000210*  THE LIVE LOANPOST GENERATOR RELIES ON DUE-DATE ORDER INSTEAD
000220*  AND LEAVES THIS FIELD AT ZERO.  DO NOT USE FOR SEQUENCING.
000230         10  in-number                   PIC 9(4).
000240     05  in-amount-fields.
000250         10  in-amount                   PIC S9(13)V99 COMP-3.
000260         10  in-paid-amount              PIC S9(13)V99 COMP-3.
000270     05  in-date-fields.
000280         10  in-due-date                 PIC 9(8).
000290         10  in-due-date-r REDEFINES in-due-date.
000300             15  in-due-yyyy             PIC 9(4).
000310             15  in-due-mm               PIC 9(2).
000320             15  in-due-dd               PIC 9(2).
000330         10  in-payment-date             PIC 9(8).
000340         10  in-payment-date-r REDEFINES in-payment-date.
000350             15  in-payment-yyyy         PIC 9(4).
000360             15  in-payment-mm           PIC 9(2).
000370             15  in-payment-dd           PIC 9(2).
000380     05  in-status-fields.
000390         10  in-is-paid                  PIC X(1).
000400             88  in-paid-yes              VALUE 'Y'.
000410             88  in-paid-no               VALUE 'N'.
000420     05  FILLER                          PIC X(30).
