000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     INSTPOST.
000120 AUTHOR.         D K STRAUSS.
000130 INSTALLATION.   LOAN CONTROL SYSTEMS - BATCH SERVICES.
000140 DATE-WRITTEN.   06/21/1991.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  INSTPOST  --  SINGLE INSTALLMENT PAYMENT PROGRAM             *
000190*  READS IT-TRAN-FILE, ONE PAY-INSTALLMENT TRANSACTION PER      *
000200*  RECORD.  PAYS THE EARLIEST UNPAID INSTALLMENT ON THE LOAN    *
000210*  IN FULL.  AT END OF RUN, LISTS EACH LOAN SEEN TO THE         *
000220*  CONSOLE - ALL ITS INSTALLMENTS AND ITS OVERDUE INSTALLMENTS. *
000230*****************************************************************
000240*                     C H A N G E   L O G                       *
000250*  ---------------------------------------------------------    *
000260*  06/21/91  DKS  0034  ORIGINAL PROGRAM WRITTEN.                 CR-0034
000270*  01/09/92  DKS  0038  REJECT PARTIAL PAYMENTS - TENDERED        CR-0038
000280*            AMOUNT MUST COVER THE FULL INSTALLMENT.              CR-0038
000290*  10/22/92  MPL  0048  PAID-AMOUNT TOTAL NOW ROUNDED HALF-UP     CR-0048
000300*            PER ACCOUNTING REQUEST, SAME CHANGE AS LOANPOST      CR-0048
000310*            CR-0047.                                             CR-0048
000320*  09/23/93  MPL  0060  ADDED POSTING LOG OUTPUT PER AUDIT        CR-0060
000330*            FINDING 93-06.                                       CR-0060
000340*  02/14/95  MPL  0069  ADDED END-OF-RUN OVERDUE LISTING PER      CR-0069
000350*            COLLECTIONS DESK REQUEST 95-02.                      CR-0069
000360*  08/04/98  RTC  0092  YEAR 2000 REMEDIATION - INSTALLMENT       Y2K-098
000370*            DUE/PAYMENT DATES EXPANDED FROM 6 TO 8 DIGIT         Y2K-098
000380*            CCYYMMDD, SAME CHANGE AS LOANPOST Y2K-098.           Y2K-098
000390*  03/11/99  RTC  0096  Y2K FOLLOW-UP - VERIFIED OVERDUE          Y2K-099
000400*            COMPARISON AGAINST TODAY'S DATE ACROSS CENTURY.      Y2K-099
000410*  07/29/02  BLK  0106  ADDED REJECT REASON CODES TO POSTING      CR-0106
000420*            LOG, SAME CHANGE AS LOANPOST CR-0105.                CR-0106
000421*  11/12/02  BLK  0110  ADDED WS-SCAN-CTR BELOW TO COUNT MASTER   CR-0110
000422*            FILE READS DURING END-OF-RUN LISTING FOR THE        CR-0110
000423*            CAPACITY-PLANNING STUDY REQUESTED BY DATA CENTER     CR-0110
000424*            OPERATIONS (SEE MEMO DC-02-31) -- DISPLAYED BUT      CR-0110
000425*            NOT WRITTEN ANYWHERE, PURELY FOR THE OPERATOR LOG.   CR-0110
000430*  ---------------------------------------------------------    *
000440*****************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000461*  NO CONSOLE IS CRT ENTRY HERE -- THIS PROGRAM IS SUBMITTED AS
000462*  A BATCH JOB, NOT RUN INTERACTIVELY, SO ITS DISPLAY STATEMENTS
000463*  GO TO THE JOB LOG RATHER THAN A TERMINAL (CONTRAST WITH
000464*  INSTGEN, WHICH IS OPERATOR-DRIVEN AND DOES DEFINE CRT).
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT IT-TRAN-FILE  ASSIGN TO DYNAMIC IT-TRAN-PATH
000520            ORGANIZATION RECORD SEQUENTIAL.
000530     SELECT LN-MASTER-FILE ASSIGN TO DYNAMIC LN-MSTR-PATH
000540            ORGANIZATION IS RELATIVE
000550            ACCESS MODE IS DYNAMIC
000560            RELATIVE KEY IS WS-LN-KEY
000570            FILE STATUS IS WS-LN-STATUS.
000580     SELECT IN-MASTER-FILE ASSIGN TO DYNAMIC IN-MSTR-PATH
000590            ORGANIZATION IS RELATIVE
000600            ACCESS MODE IS DYNAMIC
000610            RELATIVE KEY IS WS-IN-KEY
000620            FILE STATUS IS WS-IN-STATUS.
000630     SELECT POST-LOG-FILE ASSIGN TO DYNAMIC POST-LOG-PATH
000640            ORGANIZATION RECORD SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690 FD  IT-TRAN-FILE
000700     LABEL RECORDS ARE STANDARD.
000710 COPY 'lnlps-insttran.dd.cbl'.
000720*
000730 FD  LN-MASTER-FILE
000740     LABEL RECORDS ARE STANDARD.
000750 COPY 'lnlps-loanmast.dd.cbl'.
000760*
000770 FD  IN-MASTER-FILE
000780     LABEL RECORDS ARE STANDARD.
000790 COPY 'lnlps-instmast.dd.cbl'.
000800*
000810 FD  POST-LOG-FILE
000820     LABEL RECORDS ARE STANDARD.
000830 COPY 'lnlps-postlog.dd.cbl'.
000840*
000850 WORKING-STORAGE SECTION.
000851*****************************************************************
000852*  INSTALLMENT-MASTER IS NOT KEYED BY LOAN-ID OR DUE-DATE, ONLY  *
000853*  BY IN-ID -- EVERY LOOKUP AGAINST A LOAN'S INSTALLMENTS BELOW  *
000854*  IS THEREFORE A FULL SEQUENTIAL RESCAN OF THE MASTER, NOT A    *
000855*  KEYED READ.  THIS WAS AN ACCEPTED TRADE-OFF WHEN THE FILE     *
000856*  WAS FIRST LAID OUT (SEE THE LOAN-MASTER DESIGN NOTES, LOAN    *
000857*  OPS FILE CABINET BINDER 1) BECAUSE DAILY INSTALLMENT VOLUME   *
000858*  PER LOAN IS SMALL AND A SECOND INDEX WAS NOT WORTH BUILDING.  *
000859*****************************************************************
000860 01  WS-FILE-PATHS.
000870     05  IT-TRAN-PATH.
000880         10  FILLER              PIC X(14) VALUE
000890                 '/users/public/'.
000900         10  IT-TRAN-NAME        PIC X(30) VALUE
000910                 'insttran.dat'.
000920     05  LN-MSTR-PATH.
000930         10  FILLER              PIC X(14) VALUE
000940                 '/users/public/'.
000950         10  LN-MSTR-NAME        PIC X(30) VALUE
000960                 'loanmast.dat'.
000970     05  IN-MSTR-PATH.
000980         10  FILLER              PIC X(14) VALUE
000990                 '/users/public/'.
001000         10  IN-MSTR-NAME        PIC X(30) VALUE
001010                 'instmast.dat'.
001020     05  POST-LOG-PATH.
001030         10  FILLER              PIC X(14) VALUE
001040                 '/users/public/'.
001050         10  POST-LOG-NAME       PIC X(30) VALUE
001060                 'instpost.log'.
001070 01  WS-SWITCHES.
001080     05  EOF-SW                  PIC 9(1)  VALUE 0.
001090         88  END-OF-TRANS                 VALUE 1.
001100     05  WS-LN-STATUS            PIC X(2)  VALUE SPACES.
001110         88  WS-LN-FOUND                  VALUE '00'.
001120     05  WS-IN-STATUS            PIC X(2)  VALUE SPACES.
001130         88  WS-IN-FOUND                  VALUE '00'.
001140     05  WS-FOUND-UNPAID-SW      PIC X(1)  VALUE 'N'.
001150         88  WS-FOUND-UNPAID              VALUE 'Y'.
001160     05  WS-ALL-PAID-SW          PIC X(1)  VALUE 'Y'.
001170         88  WS-LOAN-ALL-PAID              VALUE 'Y'.
001175     05  FILLER                  PIC X(1).
001176*
001177*  77-LEVEL STANDALONE COUNTER ADDED PER CR-0110 (SEE CHANGE LOG
001178*  ABOVE) -- KEPT OUTSIDE WS-COUNTERS BECAUSE IT IS A DIAGNOSTIC
001179*  AID FOR THE DATA CENTER CAPACITY STUDY, NOT A BUSINESS TOTAL,
001180*  AND D K STRAUSS WANTED IT EASY TO STRIP OUT AGAIN ONCE THAT
001181*  STUDY CLOSED.  STUDY CLOSED IN '03 BUT THE COUNTER WAS LEFT
001182*  IN PLACE SINCE THE DISPLAY LINE IS HARMLESS AND SOMETIMES
001183*  STILL USEFUL FOR SPOTTING A RUNAWAY MASTER FILE.
001184 77  WS-SCAN-CTR                 PIC 9(7)  COMP-3 VALUE ZERO.
001185*
001190 01  WS-COUNTERS.
001200     05  WS-LN-KEY               PIC 9(9)  COMP.
001210     05  WS-IN-KEY               PIC 9(9)  COMP.
001220     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
001230     05  ACCEPT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001240     05  REJECT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001245     05  FILLER                  PIC X(1).
001250 01  WS-TODAY-FIELDS.
001260     05  WS-TODAY-CCYYMMDD.
001270         10  WS-TODAY-CCYY       PIC 9(4).
001280         10  WS-TODAY-MM         PIC 9(2).
001290         10  WS-TODAY-DD         PIC 9(2).
001300     05  WS-TODAY-YYMMDD REDEFINES WS-TODAY-CCYYMMDD.
001301*  RETAINED FOR THE SAME REASON AS CUSTPOST'S IDENTICAL
001302*  REDEFINE -- THE 2-DIGIT-YEAR OPS RUNBOOK REFERENCE, NOT
001303*  ANY LIVE PARAGRAPH IN THIS PROGRAM.
001310         10  FILLER              PIC 9(2).
001320         10  WS-TODAY-YY-6       PIC 9(6).
001330 01  WS-EARLIEST-FIELDS.
001331*  HOLDS THE WINNING CANDIDATE FROM 2030-FIND-EARLIEST-UNPAID'S
001332*  SCAN -- SET ONCE PER TRANSACTION, READ BY 2040-POST-PAYMENT
001333*  IMMEDIATELY AFTER.  DO NOT LET THESE FIELDS SURVIVE ACROSS
001334*  TWO DIFFERENT TRANSACTIONS UNCLEARED; 2030 ALWAYS RESETS
001335*  WS-FOUND-UNPAID-SW TO 'N' AT THE TOP OF ITS SCAN SO A STALE
001336*  VALUE CANNOT LEAK FORWARD.
001340     05  WS-EARLIEST-IN-ID       PIC 9(9)  COMP.
001350     05  WS-EARLIEST-DUE-DATE    PIC 9(8)  COMP.
001360     05  WS-EARLIEST-AMOUNT      PIC S9(13)V99.
001365     05  FILLER                  PIC X(1).
001370 01  WS-RESULT-FIELDS.
001371*  BUILT FRESH EVERY TRANSACTION BY 2060-BUILD-PAY-RESULT'S
001372*  RESCAN -- UNLIKE LOANPOST'S LUMP-SUM PATH, THESE ARE ALWAYS
001373*  DERIVED FROM ALL INSTALLMENTS ON FILE FOR THE LOAN, NEVER
001374*  FROM A RUNNING TALLY CARRIED BETWEEN TRANSACTIONS.
001380     05  WS-PAID-COUNT-ALL       PIC 9(4)  COMP.
001390     05  WS-PAID-SUM-ALL         PIC S9(13)V99.
001395     05  FILLER                  PIC X(1).
001400 PROCEDURE DIVISION.
001410*
001411*****************************************************************
001412*  A010-MAIN-LINE -- STANDARD PRIME-READ / PROCESS-UNTIL-EOF /   *
001413*  END-RUN SKELETON, IDENTICAL IN SHAPE TO CUSTPOST'S AND        *
001414*  LOANPOST'S MAIN LINE.  KEEPING ALL THREE POSTING PROGRAMS'    *
001415*  MAIN LINES IDENTICAL IN SHAPE (EVEN THOUGH THEY ARE SEPARATE  *
001416*  COMPILE UNITS WITH NO SHARED CALL) MAKES THE SUITE EASIER TO  *
001417*  HAND OVER TO A NEW PROGRAMMER -- LEARN ONE, YOU HAVE LEARNED  *
001418*  THE SKELETON OF ALL THREE.                                   *
001419*****************************************************************
001420 A010-MAIN-LINE.
001430     PERFORM 0100-INITIALIZE.
001440     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
001450         UNTIL END-OF-TRANS.
001460     PERFORM 9900-END-RUN.
001470     STOP RUN.
001480*
001490 0100-INITIALIZE.
001491*  OPENS LN-MASTER-FILE AND IN-MASTER-FILE I-O RATHER THAN
001492*  INPUT/OUTPUT SEPARATELY -- BOTH FILES ARE READ DURING
001493*  TRANSACTION PROCESSING AND REWRITTEN DURING THE SAME PASS
001494*  (POSTING A PAYMENT, FLIPPING THE FULLY-PAID FLAG), SO A
001495*  SINGLE I-O OPEN AVOIDS A CLOSE/REOPEN BETWEEN THE TWO MODES.
001500     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
001510     OPEN INPUT IT-TRAN-FILE.
001520     OPEN I-O   LN-MASTER-FILE.
001530     OPEN I-O   IN-MASTER-FILE.
001540     OPEN OUTPUT POST-LOG-FILE.
001550     PERFORM 8000-READ-TRAN.
001560 0100-EXIT.
001570     EXIT.
001580*
001590 2000-PROCESS-TRAN.
001591*  UNLIKE CUSTPOST AND LOANPOST, THIS PROGRAM HAS ONLY ONE
001592*  TRANSACTION TYPE TO DISPATCH -- IT-TRAN-FILE CARRIES NO
001593*  DISCRIMINATOR BYTE BECAUSE THERE IS NOTHING TO DISCRIMINATE
001594*  BETWEEN.  IF A SECOND TRANSACTION TYPE IS EVER ADDED HERE,
001595*  FOLLOW CUSTPOST'S CT-TYPE / IF-ELSE DISPATCH PATTERN RATHER
001596*  THAN BOLTING A FLAG ONTO IT-TRAN-REC.
001600     ADD 1 TO REC-CTR.
001610     PERFORM 2010-PAY-INSTALLMENT THRU 2010-EXIT.
001620     PERFORM 8000-READ-TRAN.
001630 2000-EXIT.
001640     EXIT.
001650*
001660 2010-PAY-INSTALLMENT.
001661*  REJECT ORDER MATTERS HERE AND IS DELIBERATE: LOAN-NOT-FOUND,
001662*  THEN ALREADY-PAID, THEN NO-UNPAID-INSTALLMENTS, THEN PARTIAL-
001663*  PAYMENT -- EACH CHECK ASSUMES THE PRIOR ONES PASSED, SO
001664*  REORDERING THEM WOULD CHANGE WHICH REASON CODE A BAD
001665*  TRANSACTION GETS LOGGED WITH.  COLLECTIONS DESK BUILDS
001666*  MONTHLY EXCEPTION COUNTS OFF THESE EXACT REASON CODES (SEE
001667*  REQUEST 95-02 IN THE CHANGE LOG ABOVE), SO DO NOT REORDER
001668*  WITHOUT CHECKING WITH THEM FIRST.
001670     MOVE 'PAY-INSTALLMENT'   TO PL-TRAN-TYPE.
001680     MOVE IT-PAY-INST-LOAN-ID TO PL-KEY-1.
001690     MOVE ZERO                TO PL-KEY-2.
001700     MOVE IT-PAY-INST-LOAN-ID TO WS-LN-KEY.
001710     PERFORM 8200-GET-LOAN THRU 8200-EXIT.
001720     IF NOT WS-LN-FOUND
001730         MOVE 'LOAN-NOT-FOUND' TO PL-REASON-CODE
001740         PERFORM 2020-REJECT THRU 2020-EXIT
001750         GO TO 2010-EXIT.
001760     IF LN1100-PAID-YES
001770         MOVE 'LOAN-ALREADY-PAID' TO PL-REASON-CODE
001780         PERFORM 2020-REJECT THRU 2020-EXIT
001790         GO TO 2010-EXIT.
001800     PERFORM 2030-FIND-EARLIEST-UNPAID THRU 2030-EXIT.
001810     IF NOT WS-FOUND-UNPAID
001820         MOVE 'NO-UNPAID-INSTALLMENTS' TO PL-REASON-CODE
001830         PERFORM 2020-REJECT THRU 2020-EXIT
001840         GO TO 2010-EXIT.
001850     IF IT-PAY-INST-AMOUNT < WS-EARLIEST-AMOUNT
001851*  A TENDERED AMOUNT GREATER THAN THE INSTALLMENT IS ALLOWED
001852*  THROUGH TO 2040-POST-PAYMENT BELOW -- ONLY UNDERPAYMENT IS
001853*  REJECTED HERE, PER CR-0038 IN THE CHANGE LOG.  OVERPAYMENT
001854*  HANDLING (OR THE LACK OF IT) IS COVERED IN THE 2040 BANNER.
001860         MOVE 'INST-MUST-BE-PAID-IN-FULL' TO PL-REASON-CODE
001870         PERFORM 2020-REJECT THRU 2020-EXIT
001880         GO TO 2010-EXIT.
001890     PERFORM 2040-POST-PAYMENT THRU 2040-EXIT.
001900     PERFORM 2050-RECHECK-FULLY-PAID THRU 2050-EXIT.
001910     PERFORM 2060-BUILD-PAY-RESULT THRU 2060-EXIT.
001920     MOVE 'ACCEPTED' TO PL-OUTCOME.
001930     MOVE SPACES     TO PL-REASON-CODE.
001940     MOVE WS-PAID-SUM-ALL   TO PL-AMOUNT-1.
001950     MOVE IT-PAY-INST-AMOUNT TO PL-AMOUNT-2.
001960     MOVE WS-PAID-COUNT-ALL TO PL-COUNT-1.
001970     ADD 1 TO ACCEPT-CTR.
001980     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
001990 2010-EXIT.
002000     EXIT.
002010*
002020 2020-REJECT.
002021*  SHARED REJECT/LOG HELPER FOR ALL FOUR 2010 REJECT PATHS --
002022*  CALLER SETS PL-REASON-CODE BEFORE PERFORMING THIS PARAGRAPH.
002030     MOVE 'REJECTED' TO PL-OUTCOME.
002040     MOVE ZERO TO PL-AMOUNT-1 PL-AMOUNT-2 PL-COUNT-1.
002050     ADD 1 TO REJECT-CTR.
002060     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002070 2020-EXIT.
002080     EXIT.
002090*
002100 2030-FIND-EARLIEST-UNPAID.
002101*  SEQUENTIAL SCAN FOR THE LOWEST DUE-DATE UNPAID INSTALLMENT
002102*  ON THIS LOAN -- INSTALLMENT-MASTER IS NOT KEYED BY LOAN-ID
002103*  OR DUE-DATE, ONLY BY IN-ID, SO EVERY CALL RESCANS THE FILE.
002104     ADD 1 TO WS-SCAN-CTR.
002110     MOVE 'N' TO WS-FOUND-UNPAID-SW.
002120     MOVE 1 TO WS-IN-KEY.
002130 2031-SCAN-LOOP.
002140     READ IN-MASTER-FILE NEXT RECORD
002150         AT END GO TO 2030-EXIT.
002160     IF in-loan-id = IT-PAY-INST-LOAN-ID AND in-is-paid = 'N'
002170         IF NOT WS-FOUND-UNPAID
002180              OR in-due-date < WS-EARLIEST-DUE-DATE
002190             MOVE 'Y'          TO WS-FOUND-UNPAID-SW
002200             MOVE in-id        TO WS-EARLIEST-IN-ID
002210             MOVE in-due-date  TO WS-EARLIEST-DUE-DATE
002220             MOVE in-amount    TO WS-EARLIEST-AMOUNT.
002230     GO TO 2031-SCAN-LOOP.
002240 2030-EXIT.
002250     EXIT.
002260*
002270 2040-POST-PAYMENT.
002271*  POSTS THE PAYMENT AGAINST THE WINNING CANDIDATE FROM 2030
002272*  ABOVE.  IF-INVALID-KEY GO TO 2040-EXIT ON THE READ SHOULD
002273*  NEVER FIRE -- WS-EARLIEST-IN-ID CAME FROM A RECORD THIS
002274*  PARAGRAPH JUST READ SUCCESSFULLY MOMENTS AGO -- BUT THE
002275*  SHOP STANDARD IS TO CODE THE CLAUSE ANYWAY RATHER THAN LET
002276*  A KEYED READ GO UNGUARDED.
002280     MOVE WS-EARLIEST-IN-ID TO WS-IN-KEY.
002290     READ IN-MASTER-FILE
002300         INVALID KEY GO TO 2040-EXIT.
002310*  FULL TENDERED AMOUNT IS RECORDED EVEN WHEN IT EXCEEDS THE
002320*  INSTALLMENT AMOUNT -- NO CHANGE ISSUED, NO CARRY-FORWARD TO
002330*  THE NEXT INSTALLMENT.  COLLECTIONS DESK CONFIRMED IN THE
002331*  ORIGINAL 95-02 REQUEST THAT AN OVERPAYMENT ON ONE
002332*  INSTALLMENT IS TREATED AS A CUSTOMER GOODWILL PAYMENT, NOT
002333*  APPLIED FORWARD -- IF THAT EVER CHANGES, THIS IS WHERE A
002334*  CARRY-FORWARD FIELD WOULD BE COMPUTED.
002360     MOVE IT-PAY-INST-AMOUNT TO in-paid-amount.
002370     MOVE 'Y'                TO in-is-paid.
002380     MOVE WS-TODAY-CCYYMMDD  TO in-payment-date.
002385*  INVALID KEY CONTINUE ON THE REWRITE BELOW SILENTLY DROPS A
002386*  FAILED REWRITE -- ACCEPTED RISK SINCE THE ONLY WAY A REWRITE
002387*  AGAINST A JUST-READ RELATIVE RECORD CAN FAIL IS A HARDWARE
002388*  OR FILE-SYSTEM ERROR, NEITHER OF WHICH THIS PROGRAM CAN
002389*  RECOVER FROM MID-TRANSACTION ANYWAY.
002390     REWRITE IN-REC
002400         INVALID KEY CONTINUE.
002410 2040-EXIT.
002420     EXIT.
002430*
002440*  RECHECK-FULLY-PAID RESCANS EVERY INSTALLMENT ON THE LOAN --
002450*  THIS IS THE HONEST FULLY-PAID CHECK, UNLIKE LOANPOST'S
002460*  LUMP-SUM PATH WHICH ONLY COUNTS THE CURRENT RUN.
002461*  (FIELD NOTE, DKS: THIS DIFFERENCE FROM LOANPOST IS
002462*  INTENTIONAL, NOT AN OVERSIGHT -- INSTPOST PROCESSES ONE
002463*  INSTALLMENT AT A TIME SO A FULL RESCAN HERE IS CHEAP; A
002464*  LUMP-SUM PAYOFF CAN TOUCH TWO DOZEN INSTALLMENTS IN ONE
002465*  TRANSACTION, WHICH IS WHY LOANPOST TOOK THE CHEAPER RUNNING-
002466*  COUNT SHORTCUT INSTEAD.  DO NOT "FIX" LOANPOST TO MATCH THIS
002467*  PARAGRAPH WITHOUT UNDERSTANDING THAT TRADE-OFF FIRST.)
002470*
002480 2050-RECHECK-FULLY-PAID.
002490     MOVE 'Y' TO WS-ALL-PAID-SW.
002500     MOVE 1 TO WS-IN-KEY.
002510 2051-SCAN-LOOP.
002520     READ IN-MASTER-FILE NEXT RECORD
002530         AT END GO TO 2052-CHECK-RESULT.
002540     IF in-loan-id = IT-PAY-INST-LOAN-ID AND in-is-paid = 'N'
002550         MOVE 'N' TO WS-ALL-PAID-SW.
002560     GO TO 2051-SCAN-LOOP.
002570 2052-CHECK-RESULT.
002580     IF WS-LOAN-ALL-PAID
002590         MOVE IT-PAY-INST-LOAN-ID TO WS-LN-KEY
002600         READ LN-MASTER-FILE
002610             INVALID KEY GO TO 2050-EXIT
002620         MOVE 'Y' TO LN1100-IS-PAID
002630         REWRITE LN1100-REC
002640             INVALID KEY CONTINUE.
002641*  NOTE THIS PARAGRAPH ONLY EVER FLIPS LN1100-IS-PAID FROM 'N'
002642*  TO 'Y' -- THERE IS NO PATH THAT FLIPS IT BACK, EVEN IF A
002643*  LATER RELEASE EVER ALLOWED AN INSTALLMENT TO BE UN-POSTED.
002644*  THIS WAS A DELIBERATE SIMPLIFICATION WHEN THE PARAGRAPH WAS
002645*  WRITTEN -- LOAN OPS HAS NO PROCEDURE FOR REVERSING A POSTED
002646*  PAYMENT, SO THE CODE DOES NOT PRETEND TO SUPPORT ONE.
002650 2050-EXIT.
002660     EXIT.
002670*
002680 2060-BUILD-PAY-RESULT.
002690*  CONTROL TOTAL RESCANS ALL INSTALLMENTS ON THE LOAN -- COUNT
002700*  AND SUM ARE NOT LIMITED TO THIS TRANSACTION.  ROUNDED HALF-
002701*  UP PER ACCOUNTING REQUEST CR-0048 -- THE ADD BELOW IS PLAIN
002702*  FIXED-POINT ADDITION SO NO ROUNDING CLAUSE IS ACTUALLY
002703*  NEEDED (TWO-DECIMAL FIELDS ADDED TO A TWO-DECIMAL FIELD
002704*  NEVER PRODUCE A THIRD DECIMAL), BUT THE CR-0048 REQUEST TEXT
002705*  IS QUOTED HERE VERBATIM FOR THE AUDIT TRAIL.
002710     MOVE ZERO TO WS-PAID-COUNT-ALL.
002720     MOVE ZERO TO WS-PAID-SUM-ALL.
002730     MOVE 1 TO WS-IN-KEY.
002740 2061-SCAN-LOOP.
002750     READ IN-MASTER-FILE NEXT RECORD
002760         AT END GO TO 2060-EXIT.
002770     IF in-loan-id = IT-PAY-INST-LOAN-ID AND in-is-paid = 'Y'
002780         ADD 1 TO WS-PAID-COUNT-ALL
002790         ADD in-paid-amount TO WS-PAID-SUM-ALL.
002800     GO TO 2061-SCAN-LOOP.
002810 2060-EXIT.
002820     EXIT.
002830*
002840 8000-READ-TRAN.
002850     READ IT-TRAN-FILE
002860         AT END MOVE 1 TO EOF-SW.
002870 8000-EXIT.
002880     EXIT.
002890*
002900 8200-GET-LOAN.
002901*  SAME SHARED-LOOKUP IDIOM CARRIED IN EACH OF THE OTHER THREE
002902*  PROGRAMS -- NO CALLABLE SUBPROGRAM IN THIS SHOP.
002910     READ LN-MASTER-FILE
002920         INVALID KEY MOVE '23' TO WS-LN-STATUS.
002930 8200-EXIT.
002940     EXIT.
002950*
002960 8100-LIST-INSTALLMENTS.
002970*  END-OF-RUN LISTING -- ALL INSTALLMENTS FOR A LOAN, IN
002980*  DUE-DATE ORDER, TO THE CONSOLE.
002981*  NOT ACTUALLY SORTED BY DUE DATE -- "IN DUE-DATE ORDER" HERE
002982*  MEANS IN-ID ORDER, WHICH HAPPENS TO TRACK DUE-DATE ORDER
002983*  SINCE INSTALLMENTS ARE ALWAYS CREATED IN SCHEDULE SEQUENCE
002984*  BY LOANPOST'S 2050-BUILD-SCHEDULE.  IF A FUTURE RELEASE EVER
002985*  LETS INSTALLMENTS BE CREATED OUT OF SCHEDULE ORDER, THIS
002986*  LISTING WOULD NEED AN ACTUAL SORT, THE WAY LOANPOST SORTS
002987*  ITS PAYMENT SCHEDULE IN 3020-SORT-SCHEDULE.
002990     MOVE 1 TO WS-IN-KEY.
003000 8110-SCAN-LOOP.
003010     READ IN-MASTER-FILE NEXT RECORD
003020         AT END GO TO 8100-EXIT.
003030     IF in-loan-id = WS-LN-KEY
003040         DISPLAY 'INST ' in-id ' DUE ' in-due-date
003050             ' AMT ' in-amount ' PAID ' in-is-paid.
003060     GO TO 8110-SCAN-LOOP.
003070 8100-EXIT.
003080     EXIT.
003090*
003100 8150-LIST-OVERDUE.
003110*  END-OF-RUN LISTING -- UNPAID INSTALLMENTS WHOSE DUE DATE IS
003120*  BEFORE TODAY, FOR A LOAN.  NO ORDERING BEYOND THE FILTER.
003121*  ADDED PER COLLECTIONS DESK REQUEST 95-02 SO THE MORNING
003122*  COLLECTIONS RUN COULD BE SCANNED BY EYE FOR NEW OVERDUE
003123*  ACCOUNTS WITHOUT WAITING FOR THE WEEKLY DELINQUENCY REPORT.
003130     MOVE 1 TO WS-IN-KEY.
003140 8160-SCAN-LOOP.
003150     READ IN-MASTER-FILE NEXT RECORD
003160         AT END GO TO 8150-EXIT.
003170     IF in-loan-id = WS-LN-KEY AND in-is-paid = 'N'
003180             AND in-due-date < WS-TODAY-CCYYMMDD
003190         DISPLAY 'OVERDUE INST ' in-id ' DUE ' in-due-date.
003200     GO TO 8160-SCAN-LOOP.
003210 8150-EXIT.
003220     EXIT.
003230*
003240 9000-WRITE-POST-LOG.
003241*  ONE LOG LINE PER TRANSACTION, ACCEPTED OR REJECTED, SAME
003242*  AUDIT-TRAIL RATIONALE AS THE OTHER THREE PROGRAMS (SEE
003243*  AUDIT FINDING 93-06 IN THE CHANGE LOG ABOVE).
003250     MOVE 'INSTPOST' TO PL-PROGRAM-ID.
003260     WRITE PL-REC.
003270 9000-EXIT.
003280     EXIT.
003290*
003300 9900-END-RUN.
003301*  DISPLAYS RUN TOTALS, THEN THE END-OF-RUN LISTINGS, THEN THE
003302*  CR-0110 SCAN-COUNT DIAGNOSTIC LAST SO IT DOES NOT GET LOST
003303*  ABOVE THE PER-LOAN LISTING OUTPUT IN THE JOB LOG.
003310     DISPLAY 'INSTPOST - TRANSACTIONS READ    ' REC-CTR.
003320     DISPLAY 'INSTPOST - TRANSACTIONS ACCEPTED ' ACCEPT-CTR.
003330     DISPLAY 'INSTPOST - TRANSACTIONS REJECTED ' REJECT-CTR.
003340     PERFORM 9910-LIST-ALL-LOANS THRU 9910-EXIT.
003341     DISPLAY 'INSTPOST - INSTALLMENT MASTER SCAN COUNT '
003342         WS-SCAN-CTR.
003350     CLOSE IT-TRAN-FILE.
003360     CLOSE LN-MASTER-FILE.
003370     CLOSE IN-MASTER-FILE.
003380     CLOSE POST-LOG-FILE.
003390 9900-EXIT.
003400     EXIT.
003410*
003420 9910-LIST-ALL-LOANS.
003430*  DRIVES THE INSTALLMENT AND OVERDUE LISTINGS FOR EVERY LOAN
003440*  ON FILE AT END OF RUN, PER COLLECTIONS DESK REQUEST 95-02.
003441*  LOANPOST'S 9910-LIST-ALL-CUSTOMER-LOANS FOLLOWS THIS EXACT
003442*  SAME SHAPE (SCAN-A-MASTER-FILE-ONCE, PERFORM-A-LISTING-
003443*  PARAGRAPH-PER-KEY) FOR ITS OWN END-OF-RUN LISTING -- KEEP
003444*  THE TWO IN STEP IF EITHER ONE'S SCAN LOGIC EVER CHANGES.
003450     MOVE 1 TO WS-LN-KEY.
003460 9911-SCAN-LOOP.
003470     READ LN-MASTER-FILE NEXT RECORD
003480         AT END GO TO 9910-EXIT.
003490     MOVE LN1100-ID TO WS-LN-KEY.
003500     DISPLAY 'LISTING FOR LOAN ' LN1100-ID.
003510     PERFORM 8100-LIST-INSTALLMENTS THRU 8100-EXIT.
003520     PERFORM 8150-LIST-OVERDUE THRU 8150-EXIT.
003530     GO TO 9911-SCAN-LOOP.
003540 9910-EXIT.
003550     EXIT.
