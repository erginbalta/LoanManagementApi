000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     CUSTPOST.
000120 AUTHOR.         J R HUTCHENS.
000130 INSTALLATION.   LOAN CONTROL SYSTEMS - BATCH SERVICES.
000140 DATE-WRITTEN.   03/14/1989.
000150 DATE-COMPILED.
000160 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*****************************************************************
000180*  CUSTPOST  --  CUSTOMER MASTER POSTING PROGRAM                *
000190*  READS CN-TRAN-FILE, ONE TRANSACTION PER RECORD, AND POSTS    *
000200*  CREATE-CUSTOMER (CT-TYPE = 'C') AND UPDATE-CREDIT-LIMIT      *
000210*  (CT-TYPE = 'U') ACTIVITY AGAINST THE CUSTOMER MASTER.        *
000220*  WRITES ONE LINE PER TRANSACTION TO THE POSTING LOG.          *
000230*****************************************************************
000240*                     C H A N G E   L O G                       *
000250*  ---------------------------------------------------------    *
000260*  03/14/89  JRH  0001  ORIGINAL PROGRAM WRITTEN.                 CR-0001
000270*  06/02/89  JRH  0007  ADDED CREDIT LIMIT VALIDATION ON          CR-0007
000280*            UPDATE-CREDIT-LIMIT TRANSACTION PER LOAN OPS         CR-0007
000290*            REQUEST 89-114.                                      CR-0007
000300*  11/19/90  DKS  0022  CORRECTED CN-ID-OLD-6 REDEFINE - WAS      CR-0022
000310*            OVERLAYING THE SURNAME FIELD ON THE OLD LAYOUT.      CR-0022
000320*  04/08/92  DKS  0041  RELATIVE FILE CONVERSION - MASTER WAS     CR-0041
000330*            SEQUENTIAL PRIOR TO THIS RELEASE.                    CR-0041
000340*  09/23/93  MPL  0058  ADDED POSTING LOG OUTPUT PER AUDIT        CR-0058
000350*            FINDING 93-06.                                       CR-0058
000360*  01/11/96  MPL  0074  NO FUNCTIONAL CHANGE - RECOMPILE ONLY     CR-0074
000370*            FOR NEW COMPILER RELEASE.                            CR-0074
000380*  08/04/98  RTC  0091  YEAR 2000 REMEDIATION - CN-OPEN-DATE      Y2K-098
000390*            EXPANDED FROM 6 TO 8 DIGIT CCYYMMDD.  NO OTHER       Y2K-098
000400*            DATE FIELDS IN THIS PROGRAM WERE AFFECTED.           Y2K-098
000410*  02/17/99  RTC  0093  Y2K FOLLOW-UP - VERIFIED WS-TODAY-CCYY    Y2K-099
000420*            PICKS UP CENTURY CORRECTLY FROM SYSTEM DATE.         Y2K-099
000430*  07/29/02  BLK  0104  ADDED REJECT REASON CODES TO POSTING      CR-0104
000440*            LOG PER REQUEST FROM LOAN OPS SUPERVISOR.            CR-0104
000441*  11/12/02  BLK  0109  ADDED HIGH-REJECT-RATE WARNING SWITCH     CR-0109
000442*            AT END OF RUN PER AUDIT FINDING 02-118 -- A BAD      CR-0109
000443*            EXTRACT FEED IN OCTOBER RAN CLEAN BUT REJECTED       CR-0109
000444*            NEARLY HALF ITS RECORDS AND NOBODY NOTICED UNTIL     CR-0109
000445*            MONTH END.                                          CR-0109
000446*  03/03/04  DKS  0116  ADDED FILLER PADS TO ALL 01-LEVEL         CR-0116
000447*            WORKING-STORAGE GROUPS PER SHOP STANDARD S-4         CR-0116
000448*            (RESERVE ROOM FOR FUTURE FIELD GROWTH WITHOUT A      CR-0116
000449*            LEVEL-NUMBER RENUMBER).                              CR-0116
000450*  ---------------------------------------------------------    *
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000481*  SPECIAL-NAMES ENTRY IS CARRIED FORWARD FROM THE SHOP'S REPORT
000482*  PROGRAM BOILERPLATE EVEN THOUGH CUSTPOST PRINTS NOTHING BUT
000483*  ITS OWN OPERATOR MESSAGES -- C01 IS DEFINED HERE SO THAT ANY
000484*  FUTURE EXCEPTION-REPORT ADD-ON CAN SKIP TO A NEW PAGE WITHOUT
000485*  TOUCHING THIS DIVISION AGAIN.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000521*  PATH NAMES ARE BUILT AT RUN TIME FROM THE VALUE CLAUSES IN
000522*  WS-FILE-PATHS BELOW RATHER THAN CODED HERE -- THIS LETS
000523*  OPERATIONS POINT THE JOB AT A DIFFERENT DIRECTORY FOR TEST
000524*  RUNS WITHOUT A RECOMPILE, THE SAME CONVENTION USED ACROSS
000525*  ALL FOUR POSTING PROGRAMS IN THIS SUITE.
000530     SELECT CN-TRAN-FILE  ASSIGN TO DYNAMIC CN-TRAN-PATH
000540            ORGANIZATION RECORD SEQUENTIAL.
000550     SELECT CN-MASTER-FILE ASSIGN TO DYNAMIC CN-MSTR-PATH
000560            ORGANIZATION IS RELATIVE
000570            ACCESS MODE IS DYNAMIC
000580            RELATIVE KEY IS WS-CN-KEY
000590            FILE STATUS IS WS-CN-STATUS.
000600     SELECT POST-LOG-FILE ASSIGN TO DYNAMIC POST-LOG-PATH
000610            ORGANIZATION RECORD SEQUENTIAL.
000620*
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  CN-TRAN-FILE
000670     LABEL RECORDS ARE STANDARD.
000680 COPY 'lnlps-custtran.dd.cbl'.
000690*
000700 FD  CN-MASTER-FILE
000710     LABEL RECORDS ARE STANDARD.
000720 COPY 'lnlps-custmast.dd.cbl'.
000730*
000740 FD  POST-LOG-FILE
000750     LABEL RECORDS ARE STANDARD.
000760 COPY 'lnlps-postlog.dd.cbl'.
000770*
000780 WORKING-STORAGE SECTION.
000781*****************************************************************
000782*  WORKING STORAGE NOTES                                        *
000783*  THIS SECTION IS SMALL BY DESIGN -- CUSTPOST DOES NOT CARRY    *
000784*  ANY TABLE OF ITS OWN (NO SCHEDULE, NO OCCURS) BECAUSE A       *
000785*  CUSTOMER TRANSACTION TOUCHES EXACTLY ONE MASTER RECORD.       *
000786*  IF A FUTURE RELEASE EVER NEEDS TO BATCH MULTIPLE CUSTOMER     *
000787*  UPDATES IN ONE PASS, START FROM LOANPOST'S WS-SCHEDULE-TABLE  *
000788*  IDIOM RATHER THAN INVENTING A NEW ONE.                        *
000789*****************************************************************
000790 01  WS-FILE-PATHS.
000800     05  CN-TRAN-PATH.
000810         10  FILLER              PIC X(14) VALUE
000820                 '/users/public/'.
000830         10  CN-TRAN-NAME        PIC X(30) VALUE
000840                 'custtran.dat'.
000850     05  CN-MSTR-PATH.
000860         10  FILLER              PIC X(14) VALUE
000870                 '/users/public/'.
000880         10  CN-MSTR-NAME        PIC X(30) VALUE
000890                 'custmast.dat'.
000900     05  POST-LOG-PATH.
000910         10  FILLER              PIC X(14) VALUE
000920                 '/users/public/'.
000930         10  POST-LOG-NAME       PIC X(30) VALUE
000940                 'custpost.log'.
000950 01  WS-SWITCHES.
000960     05  EOF-SW                  PIC 9(1)  VALUE 0.
000970         88  END-OF-TRANS                VALUE 1.
000980     05  WS-CN-STATUS            PIC X(2)  VALUE SPACES.
000990         88  WS-CN-FOUND                  VALUE '00'.
001000         88  WS-CN-NOTFOUND                VALUE '23'.
001005     05  FILLER                  PIC X(1).
001010 01  WS-COUNTERS.
001020     05  WS-CN-KEY               PIC 9(9)  COMP.
001030     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
001040     05  ACCEPT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001050     05  REJECT-CTR              PIC 9(7)  COMP-3 VALUE 0.
001055     05  FILLER                  PIC X(1).
001056*
001057*  77-LEVEL ITEMS BELOW ARE STANDALONE, NOT PART OF ANY GROUP --
001058*  THIS SHOP'S OLDER PROGRAMS (PRE-RELATIVE-FILE-CONVERSION)
001059*  CARRIED SWITCHES THIS WAY BEFORE THE WS-SWITCHES GROUPING
001060*  CONVENTION TOOK HOLD IN '92.  KEPT HERE RATHER THAN FOLDED
001061*  INTO WS-SWITCHES SO THE CR-0109 AUDIT TRAIL STAYS ON ITS OWN
001062*  ITEM AND IS EASY TO FIND WITH A SOURCE SCAN.
001063 77  WS-HIGH-REJECT-SW           PIC X(1)  VALUE 'N'.
001064     88  WS-HIGH-REJECT-RATE            VALUE 'Y'.
001065*
001066 01  WS-NEXT-CUST-ID             PIC 9(9)  COMP   VALUE 0.
001070*  NEXT-CUST-ID IS SEEDED FROM THE HIGH-KEY OF THE MASTER AT
001080*  OPEN TIME AND BUMPED FOR EACH CREATE-CUSTOMER TRANSACTION --
001090*  THIS SHOP HAS NO KEY-GENERATOR SERVICE, SO THE POSTING
001100*  PROGRAM OWNS ITS OWN SEQUENCE, EXACTLY LIKE THE OLD MB-SERIES
001110*  JOBS OWNED THEIR OWN CLIENT COUNTERS.  DO NOT "FIX" THIS BY
001111*  STARTING THE COUNTER AT A FIXED CONSTANT -- TWO SEPARATE
001112*  DIRECTORY RUNS DID THAT IN '91 AND COLLIDED ON CUSTOMER ID.
001120 01  WS-TODAY-FIELDS.
001130     05  WS-TODAY-CCYYMMDD.
001140         10  WS-TODAY-CCYY       PIC 9(4).
001150         10  WS-TODAY-MM         PIC 9(2).
001160         10  WS-TODAY-DD         PIC 9(2).
001170     05  WS-TODAY-YYMMDD REDEFINES WS-TODAY-CCYYMMDD.
001171*  THIS REDEFINE IS A HOLDOVER FROM THE 2-DIGIT-YEAR REPORT
001172*  HEADINGS -- KEPT BECAUSE IT IS STILL REFERENCED BY A PRINTED
001173*  DESK PROCEDURE (SEE OPS RUNBOOK, SECTION 4) EVEN THOUGH NO
001174*  PARAGRAPH IN THIS PROGRAM MOVES ANYTHING INTO IT ANY LONGER.
001180         10  FILLER              PIC 9(2).
001190         10  WS-TODAY-YY-6       PIC 9(6).
001200 01  WS-WORK-FIELDS.
001210     05  WS-NEW-LIMIT            PIC S9(13)V99.
001215     05  FILLER                  PIC X(1).
001220 PROCEDURE DIVISION.
001230*
001231*****************************************************************
001232*  A010-MAIN-LINE IS THE ENTIRE CONTROL STRUCTURE OF THIS JOB -- *
001233*  ONE OPEN, ONE READ-PROCESS-READ LOOP, ONE CLOSE.  RESIST THE  *
001234*  URGE TO ADD A SECOND LOOP HERE FOR A "SPECIAL CASE" -- PUT    *
001235*  THE SPECIAL CASE INSIDE 2000-PROCESS-TRAN'S DISPATCH INSTEAD. *
001236*****************************************************************
001240 A010-MAIN-LINE.
001250     PERFORM 0100-INITIALIZE.
001260     PERFORM 2000-PROCESS-TRAN THRU 2000-EXIT
001270         UNTIL END-OF-TRANS.
001280     PERFORM 9900-END-RUN.
001290     STOP RUN.
001300*
001310 0100-INITIALIZE.
001311*  OPENS ALL THREE FILES AND PRIMES THE READ-AHEAD BUFFER BEFORE
001312*  THE MAIN LOOP EVER TESTS END-OF-TRANS -- THIS IS THE STANDARD
001313*  "PRIMING READ" PATTERN USED THROUGHOUT THIS SHOP'S SEQUENTIAL
001314*  JOBS SO THE LOOP TEST AT THE TOP OF A010-MAIN-LINE IS ALWAYS
001315*  LOOKING AT A RECORD THAT HAS ACTUALLY BEEN READ.
001320     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
001330     OPEN INPUT  CN-TRAN-FILE.
001340     OPEN I-O    CN-MASTER-FILE.
001350     OPEN OUTPUT POST-LOG-FILE.
001360     PERFORM 8500-FIND-HIGH-CUST-ID.
001370     PERFORM 8000-READ-TRAN.
001380 0100-EXIT.
001390     EXIT.
001400*
001410 2000-PROCESS-TRAN.
001411*  DISPATCH PARAGRAPH -- ONE IF/ELSE PER KNOWN TRANSACTION TYPE.
001412*  KEEP THE UNKNOWN-TYPE ELSE BRANCH LAST AND KEEP IT REJECTING
001413*  TO THE POSTING LOG RATHER THAN ABENDING -- A BAD EXTRACT BYTE
001414*  SHOULD NEVER TAKE DOWN THE WHOLE BATCH WINDOW.
001420     ADD 1 TO REC-CTR.
001430     IF CT-CREATE-CUSTOMER
001440         PERFORM 2100-CREATE-CUSTOMER THRU 2100-EXIT
001450     ELSE
001460     IF CT-UPDATE-CREDIT-LIMIT
001470         PERFORM 2200-UPDATE-CREDIT-LIMIT THRU 2200-EXIT
001480     ELSE
001490         MOVE 'REJECTED' TO PL-OUTCOME
001500         MOVE SPACES     TO PL-REASON-CODE
001510         MOVE 'UNKNOWN-TRANSACTION-TYPE' TO PL-REASON-CODE
001520         ADD 1 TO REJECT-CTR
001530         PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
001540     PERFORM 8000-READ-TRAN.
001550 2000-EXIT.
001560     EXIT.
001570*
001580 2100-CREATE-CUSTOMER.
001590*  NO VALIDATION BOUNDARY EXISTS AHEAD OF THIS PROGRAM -- THE
001600*  TRANSACTION FIELDS ARRIVE ALREADY SCREENED BY THE EXTRACT
001610*  JOB THAT BUILT CN-TRAN-FILE, SO CUSTPOST TRUSTS THEM.
001611*  (SEE CR-0109 -- THIS TRUST IS EXACTLY WHAT LET THE BAD
001612*  OCTOBER '02 FEED THROUGH; THE FIX WAS THE END-OF-RUN WARNING,
001613*  NOT A NEW VALIDATION HERE, SINCE THE EXTRACT JOB OWNS FIELD
001614*  VALIDATION BY LONGSTANDING SYSTEM BOUNDARY AGREEMENT.)
001620     ADD 1 TO WS-NEXT-CUST-ID.
001630     MOVE SPACES              TO CN-REC.
001640     MOVE WS-NEXT-CUST-ID     TO CN-ID.
001650     MOVE CT-CUST-NAME        TO CN-NAME.
001660     MOVE CT-CUST-SURNAME     TO CN-SURNAME.
001670     MOVE CT-CUST-CREDIT-LIMIT TO CN-CREDIT-LIMIT.
001680     MOVE ZERO                TO CN-USED-CREDIT-LIMIT.
001690     MOVE 'A'                 TO CN-STATUS-CD.
001700     MOVE WS-TODAY-CCYYMMDD   TO CN-OPEN-DATE.
001710     MOVE WS-NEXT-CUST-ID     TO WS-CN-KEY.
001720     WRITE CN-REC
001730         INVALID KEY
001740*  AN INVALID KEY HERE MEANS THE RELATIVE SLOT WAS ALREADY
001741*  OCCUPIED -- SHOULD NEVER HAPPEN SINCE WS-NEXT-CUST-ID IS
001742*  SEEDED ABOVE THE HIGHEST KEY ON FILE, BUT THE SHOP STANDARD
001743*  IS TO ALWAYS CODE THE INVALID KEY CLAUSE ON A RELATIVE WRITE
001744*  RATHER THAN LET THE RUN ABEND ON A FILE STATUS THE PROGRAM
001745*  NEVER CHECKED.
001750             MOVE 'REJECTED' TO PL-OUTCOME
001760             MOVE 'MASTER-WRITE-FAILED' TO PL-REASON-CODE
001770             ADD 1 TO REJECT-CTR
001780             GO TO 2100-EXIT.
001790     MOVE 'CREATE-CUSTOMER' TO PL-TRAN-TYPE.
001800     MOVE WS-NEXT-CUST-ID    TO PL-KEY-1.
001810     MOVE ZERO               TO PL-KEY-2.
001820     MOVE 'ACCEPTED'         TO PL-OUTCOME.
001830     MOVE SPACES             TO PL-REASON-CODE.
001840     MOVE CN-CREDIT-LIMIT    TO PL-AMOUNT-1.
001850     MOVE ZERO               TO PL-AMOUNT-2.
001860     MOVE ZERO               TO PL-COUNT-1.
001870     ADD 1 TO ACCEPT-CTR.
001880     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
001890 2100-EXIT.
001900     EXIT.
001910*
001920 2200-UPDATE-CREDIT-LIMIT.
001921*  VALIDATES THE NEW LIMIT IS POSITIVE, THEN LOOKS THE CUSTOMER
001922*  UP BY KEY AND REWRITES THE MASTER.  NOTE THIS PARAGRAPH DOES
001923*  NOT TOUCH CN-USED-CREDIT-LIMIT -- LOAN OPS HAS ASKED TWICE
001924*  (89-114 AND AGAIN IN '97) WHETHER A LOWERED LIMIT SHOULD BE
001925*  CHECKED AGAINST CURRENT USAGE, AND BOTH TIMES THE ANSWER
001926*  CAME BACK "NOT THIS RELEASE" -- LEFT AS-IS UNTIL LOAN OPS
001927*  FORMALLY REQUESTS THE CHANGE.
001930     MOVE 'UPDATE-CREDIT-LIMIT' TO PL-TRAN-TYPE.
001940     MOVE CT-CUST-ID            TO PL-KEY-1.
001950     MOVE ZERO                  TO PL-KEY-2.
001960     IF CT-NEW-LIMIT NOT > ZERO
001970*  A ZERO OR NEGATIVE LIMIT IS ALWAYS A FEED ERROR -- REJECT
001971*  BEFORE EVEN TOUCHING THE MASTER FILE SO A BAD TRANSACTION
001972*  NEVER GENERATES AN I/O AGAINST CN-MASTER-FILE.
001980         MOVE 'REJECTED'          TO PL-OUTCOME
001990         MOVE 'INVALID-LIMIT'     TO PL-REASON-CODE
002000         MOVE ZERO                TO PL-AMOUNT-1 PL-AMOUNT-2
002010                                      PL-COUNT-1
002020         ADD 1 TO REJECT-CTR
002030         PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT
002040         GO TO 2200-EXIT.
002050     MOVE CT-CUST-ID TO WS-CN-KEY.
002060     PERFORM 8100-GET-CUSTOMER THRU 8100-EXIT.
002070     IF NOT WS-CN-FOUND
002080*  CUSTOMER-NOT-FOUND CAN HAPPEN LEGITIMATELY WHEN A CUSTOMER
002090*  UPDATE TRANSACTION ARRIVES OUT OF SEQUENCE AHEAD OF ITS OWN
002100*  CREATE TRANSACTION -- SEE THE EXTRACT-JOB SEQUENCING NOTES
002110*  IN THE OPS RUNBOOK.  THIS IS WHY THE REJECT REASON IS KEPT
002120*  SEPARATE FROM INVALID-LIMIT RATHER THAN COLLAPSED TO ONE
002130*  GENERIC "BAD-TRANSACTION" CODE.
002140         MOVE 'REJECTED'            TO PL-OUTCOME
002150         MOVE 'CUSTOMER-NOT-FOUND'  TO PL-REASON-CODE
002160         MOVE ZERO                  TO PL-AMOUNT-1 PL-AMOUNT-2
002170                                        PL-COUNT-1
002180         ADD 1 TO REJECT-CTR
002190         PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT
002200         GO TO 2200-EXIT.
002210     MOVE CT-NEW-LIMIT TO CN-CREDIT-LIMIT.
002220     REWRITE CN-REC
002230         INVALID KEY
002240             MOVE 'REJECTED' TO PL-OUTCOME
002250             MOVE 'MASTER-REWRITE-FAILED' TO PL-REASON-CODE
002260             ADD 1 TO REJECT-CTR
002270             PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT
002280             GO TO 2200-EXIT.
002290     MOVE 'ACCEPTED' TO PL-OUTCOME.
002300     MOVE SPACES     TO PL-REASON-CODE.
002310     MOVE CN-CREDIT-LIMIT TO PL-AMOUNT-1.
002320     MOVE ZERO       TO PL-AMOUNT-2.
002330     MOVE ZERO       TO PL-COUNT-1.
002340     ADD 1 TO ACCEPT-CTR.
002350     PERFORM 9000-WRITE-POST-LOG THRU 9000-EXIT.
002360 2200-EXIT.
002370     EXIT.
002380*
002390*****************************************************************
002391*  THE PARAGRAPHS BELOW (8000/8100/8500) ARE UTILITY PARAGRAPHS  *
002392*  SHARED BY BOTH TRANSACTION TYPES ABOVE -- NUMBERED IN THE     *
002393*  8000 RANGE PER SHOP CONVENTION FOR "READ/LOOKUP, NOT A        *
002394*  TRANSACTION IN ITS OWN RIGHT" PARAGRAPHS.  9000-RANGE IS      *
002395*  RESERVED FOR END-OF-JOB HOUSEKEEPING (SEE 9000 AND 9900       *
002396*  BELOW).                                                      *
002397*****************************************************************
002400 8000-READ-TRAN.
002410     READ CN-TRAN-FILE
002420         AT END MOVE 1 TO EOF-SW.
002430 8000-EXIT.
002440     EXIT.
002450*
002460 8100-GET-CUSTOMER.
002470*  SHARED LOOKUP PARAGRAPH -- CALLERS SET WS-CN-KEY BEFORE
002480*  PERFORMING THIS PARAGRAPH AND TEST WS-CN-FOUND ON RETURN.
002481*  THIS SHOP HAS NO CALLABLE SUBPROGRAM FOR MASTER LOOKUPS, SO
002482*  EVERY PROGRAM THAT NEEDS THE CUSTOMER MASTER CARRIES ITS OWN
002483*  COPY OF THIS PARAGRAPH -- SEE LOANPOST'S 8100-GET-CUSTOMER
002484*  FOR THE TWIN COPY.  KEEP THEM IN SYNC BY HAND IF THE STATUS
002485*  CODE HANDLING EVER CHANGES.
002490     READ CN-MASTER-FILE
002500         INVALID KEY MOVE '23' TO WS-CN-STATUS.
002510 8100-EXIT.
002520     EXIT.
002530*
002540 8500-FIND-HIGH-CUST-ID.
002550*  SEQUENTIAL PASS OF THE MASTER AT STARTUP TO SEED THE NEXT
002560*  CUSTOMER ID -- MIRRORS THE WAY THE OLD MB-SERIES JOBS
002570*  DERIVED A STARTING SEQUENCE FROM THE HIGHEST KEY ON FILE.
002580*  RUNS ONCE PER JOB, BEFORE THE FIRST TRANSACTION IS EVER
002590*  READ, SO THE COST OF A FULL MASTER SCAN IS PAID ONCE AND
002600*  NEVER AGAIN DURING THE RUN.
002610     MOVE ZERO TO WS-NEXT-CUST-ID.
002620 8510-SCAN-LOOP.
002630     READ CN-MASTER-FILE NEXT RECORD
002640         AT END GO TO 8500-EXIT.
002650     IF CN-ID > WS-NEXT-CUST-ID
002660         MOVE CN-ID TO WS-NEXT-CUST-ID.
002670     GO TO 8510-SCAN-LOOP.
002680 8500-EXIT.
002690     EXIT.
002700*
002710 9000-WRITE-POST-LOG.
002711*  ONE CALL TO THIS PARAGRAPH PER TRANSACTION, ACCEPTED OR
002712*  REJECTED -- THE POSTING LOG IS THE ONLY AUDIT TRAIL THIS
002713*  PROGRAM LEAVES BEHIND (ADDED PER AUDIT FINDING 93-06, SEE
002714*  CR-0058 ABOVE, AFTER A DISPUTE OVER A CREDIT LIMIT CHANGE
002715*  COULD NOT BE RECONSTRUCTED FROM THE MASTER FILE ALONE).
002720     MOVE 'CUSTPOST' TO PL-PROGRAM-ID.
002730     WRITE PL-REC.
002740 9000-EXIT.
002750     EXIT.
002760*
002770 9900-END-RUN.
002771*  END-OF-JOB TOTALS AND THE CR-0109 HIGH-REJECT-RATE WARNING.
002772*  THE THRESHOLD OF 25 WAS SET BY LOAN OPS AFTER THE OCTOBER
002773*  '02 INCIDENT -- IT IS DELIBERATELY A RAW COUNT, NOT A
002774*  PERCENTAGE OF REC-CTR, BECAUSE THE INCIDENT REVIEW FOUND
002775*  THAT A SMALL DAILY RUN WITH A FEW REJECTS SHOULD NOT PAGE
002776*  ANYONE, BUT ANY RUN REJECTING 25 OR MORE TRANSACTIONS
002777*  ALWAYS WARRANTS A LOOK BY THE OPERATOR ON DUTY.
002780     IF REJECT-CTR NOT LESS THAN 25
002790         MOVE 'Y' TO WS-HIGH-REJECT-SW.
002800     DISPLAY 'CUSTPOST - TRANSACTIONS READ    ' REC-CTR.
002810     DISPLAY 'CUSTPOST - TRANSACTIONS ACCEPTED ' ACCEPT-CTR.
002820     DISPLAY 'CUSTPOST - TRANSACTIONS REJECTED ' REJECT-CTR.
002830     IF WS-HIGH-REJECT-RATE
002840         DISPLAY 'CUSTPOST - **WARNING** REJECT COUNT AT OR '
002850             'ABOVE THRESHOLD -- NOTIFY LOAN OPS SUPERVISOR'.
002860     CLOSE CN-TRAN-FILE.
002870     CLOSE CN-MASTER-FILE.
002880     CLOSE POST-LOG-FILE.
002890 9900-EXIT.
002900     EXIT.
