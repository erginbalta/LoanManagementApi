000100*****************************************************************
000110*  LN-TRAN-REC  --  LOAN TRANSACTION RECORD                     *
000120*  LINE SEQUENTIAL, ONE TRANSACTION PER RECORD, READ BY LOANPOST *
000130*  LT-TYPE  'O' = CREATE-LOAN (ORIGINATION)  'P' = PAY-LOAN      *
000140*****************************************************************
000150 01  LN-TRAN-REC.
000160     05  LT-TYPE                         PIC X(1).
000170         88  LT-CREATE-LOAN                VALUE 'O'.
000180         88  LT-PAY-LOAN                    VALUE 'P'.
000190     05  LT-CREATE-LOAN-DATA.
000200         10  LT-LOAN-CUST-ID             PIC 9(9).
000210         10  LT-LOAN-AMOUNT              PIC S9(13)V99.
000220         10  LT-LOAN-INTEREST-RATE       PIC S9(1)V999.
000230         10  LT-LOAN-NUM-INSTALLMENTS    PIC 9(4).
000240         10  FILLER                      PIC X(20).
000250     05  LT-PAY-LOAN-DATA REDEFINES LT-CREATE-LOAN-DATA.
000260         10  LT-PAY-LOAN-ID              PIC 9(9).
000270         10  LT-PAY-AMOUNT               PIC S9(13)V99.
000280         10  FILLER                      PIC X(29).
